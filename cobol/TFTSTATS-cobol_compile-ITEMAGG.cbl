000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  ITEMAGG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/09/96.
000600 DATE-COMPILED. 07/09/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* ITEMAGG - COMPANION PASS TO CHAMPAGG OVER THE SAME MATCH-IN     *
001100*           EXTRACT.  BUILDS THE ITEM-SIDE STATISTICS - WHICH     *
001200*           CHAMPIONS CARRY EACH ITEM, WHAT IT IS COMBINED WITH,  *
001300*           AND WHAT OTHER ITEMS TURN UP ALONGSIDE IT.            *
001400******************************************************************
001500* 07/09/96  JS   ORIGINAL CUT - ADAPTED FROM PATSRCH, BUT THE     *
001600*                 TABLE-SEARCH/BUILD SHAPE COMES FROM PATLIST     *
001700*                 SINCE PATSRCH HAD NO REPORT-WRITING OF ITS OWN  *
001800* 11/19/99  RFW  WIDENED THE OTHER-ITEM AND COMB TABLES TO MATCH   *
001900*                 THE ITEMTAB.CPY CHANGE (TICKET DDS-1190)        *
002000* 03/11/02  KLD  Y2K FOLLOW-UP - ACCEPT WS-RUN-DATE FROM DATE IS  *
002100*                 A 6-DIGIT YY/MM/DD FIELD, PRINTED ON THE REPORT *
002200*                 HEADER ONLY, NOT USED IN ANY COMPARISON - NO    *
002300*                 CHANGE REQUIRED                                *
002400* 05/06/03  RFW  ADDED IS-OCCURRENCE TO ITEMTAB AND PRINTED IT ON *
002500*                 THE ITEM HEADER LINE - THE REPORT SHOWED THE   *
002600*                 ITEM ID WITH NO TOTAL-USES COUNT BESIDE IT      *
002700*                 (TICKET DDS-1240)                               *
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER. IBM-390.
003300 OBJECT-COMPUTER. IBM-390.
003400 SPECIAL-NAMES.
003500     C01 IS NEXT-PAGE.
003600
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900     SELECT SYSOUT
004000     ASSIGN TO UT-S-SYSOUT
004100       ORGANIZATION IS SEQUENTIAL.
004200
004300     SELECT MATCH-IN
004400     ASSIGN TO UT-S-MATCHIN
004500       ACCESS MODE IS SEQUENTIAL
004600       FILE STATUS IS OFCODE.
004700
004800     SELECT ITEMRPT
004900     ASSIGN TO UT-S-ITEMRPT
005000       ACCESS MODE IS SEQUENTIAL
005100       FILE STATUS IS OFCODE.
005200
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  SYSOUT
005600     RECORDING MODE IS F
005700     LABEL RECORDS ARE STANDARD
005800     RECORD CONTAINS 130 CHARACTERS
005900     BLOCK CONTAINS 0 RECORDS
006000     DATA RECORD IS SYSOUT-REC.
006100 01  SYSOUT-REC  PIC X(130).
006200
006300 FD  ITEMRPT
006400     RECORDING MODE IS F
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 132 CHARACTERS
006700     BLOCK CONTAINS 0 RECORDS
006800     DATA RECORD IS RPT-REC.
006900 01  RPT-REC  PIC X(132).
007000
007100****** SAME MATCH-COLLECTION EXTRACT MATPARSE AND CHAMPAGG READ -
007200****** ITEMAGG TAKES ITS OWN INDEPENDENT PASS TO BUILD THE
007300****** ITEM-SIDE STATISTICS
007400 FD  MATCH-IN
007500     RECORDING MODE IS F
007600     LABEL RECORDS ARE STANDARD
007700     RECORD CONTAINS 1100 CHARACTERS
007800     BLOCK CONTAINS 0 RECORDS
007900     DATA RECORD IS MATCH-IN-FILE-REC.
008000 01  MATCH-IN-FILE-REC PIC X(1100).
008100
008200** QSAM FILE
008300 WORKING-STORAGE SECTION.
008400
008500 01  FILE-STATUS-CODES.
008600     05  OFCODE                  PIC X(2).
008700         88 CODE-WRITE    VALUE SPACES.
008800
008900 COPY MATCHREC.
009000
009100 COPY ITEMTAB.
009200
009300 COPY ABENDREC.
009400
009500 01  WS-HDR-REC.
009600     05  FILLER                  PIC X(1) VALUE " ".
009700     05  HDR-DATE.
009800         10  HDR-YY              PIC 9(4).
009900         10  DASH-1              PIC X(1) VALUE "-".
010000         10  HDR-MM              PIC 9(2).
010100         10  DASH-2              PIC X(1) VALUE "-".
010200         10  HDR-DD              PIC 9(2).
010300     05  FILLER                  PIC X(20) VALUE SPACE.
010400     05  FILLER                  PIC X(50) VALUE
010500         "Item Statistics Report".
010600     05  FILLER         PIC X(26)
010700                   VALUE "Page Number:" JUSTIFIED RIGHT.
010800     05  PAGE-NBR-O              PIC ZZ9.
010900
011000 01  WS-BLANK-LINE.
011100     05  FILLER     PIC X(130) VALUE SPACES.
011200
011300 01  WS-ITEM-HDR-REC.
011400     05  FILLER                 PIC X(3) VALUE SPACES.
011500     05  FILLER                 PIC X(8) VALUE "ITEM: ".
011600     05  IH-ITEM-O               PIC 9(4).
011700     05  FILLER                 PIC X(12) VALUE "  OCCURS: ".
011800     05  IH-OCCURS-O             PIC ZZZZZZ9.
011900     05  FILLER                 PIC X(57) VALUE SPACES.
012000
012100 01  WS-CHAMPION-DETAIL.
012200     05  FILLER                 PIC X(5) VALUE SPACES.
012300     05  FILLER                 PIC X(12) VALUE "CHAMPION: ".
012400     05  CD-NAME-O               PIC X(20).
012500     05  FILLER                 PIC X(10) VALUE "  COUNT: ".
012600     05  CD-COUNT-O              PIC ZZZZZZ9.
012700     05  FILLER                 PIC X(59) VALUE SPACES.
012800
012900 01  WS-COMB-DETAIL.
013000     05  FILLER                 PIC X(5) VALUE SPACES.
013100     05  FILLER                 PIC X(8) VALUE "COMB: ".
013200     05  CB-KEY-O                PIC X(9).
013300     05  FILLER                 PIC X(10) VALUE "  COUNT: ".
013400     05  CB-COUNT-O              PIC ZZZZZZ9.
013500     05  FILLER                 PIC X(69) VALUE SPACES.
013600
013700 01  WS-OTHER-DETAIL.
013800     05  FILLER                 PIC X(5) VALUE SPACES.
013900     05  FILLER                 PIC X(12) VALUE "OTHER-ITEM: ".
014000     05  OT-ITEM-O               PIC 9(4).
014100     05  FILLER                 PIC X(10) VALUE "  COUNT: ".
014200     05  OT-COUNT-O              PIC ZZZZZZ9.
014300     05  FILLER                 PIC X(70) VALUE SPACES.
014400
014500 01  WS-GRAND-TOTAL-LINE.
014600     05  FILLER                 PIC X(32) VALUE
014700         "GRAND TOTAL ITEMS PROCESSED: ".
014800     05  GT-ITEMS-O              PIC ZZZZZZ9.
014900     05  FILLER                 PIC X(91) VALUE SPACES.
015000
015100 01  WS-RUN-DATE                      PIC 9(06).
015200 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
015300     05  WS-RD-YY                     PIC 99.
015400     05  WS-RD-MM                     PIC 99.
015500     05  WS-RD-DD                     PIC 99.
015600
015700 01  WS-SORT-ITEMS.
015800     05  WS-SI-ITEM-1             PIC 9(04).
015900     05  WS-SI-ITEM-2             PIC 9(04).
016000     05  WS-SI-ITEM-3             PIC 9(04).
016100 01  WS-SORT-ITEMS-ALT REDEFINES WS-SORT-ITEMS.
016200     05  WS-SI-ITEM-ARR OCCURS 3 TIMES PIC 9(04).
016300 01  WS-SORT-RETURN-CD                PIC 9(04) COMP.
016400
016500 01  COUNTERS-IDXS-AND-ACCUMULATORS.
016600     05 MATCHES-READ              PIC 9(07) COMP.
016700     05 ITEMS-PROCESSED           PIC 9(07) COMP.
016800     05 ROW-SUB                   PIC 9(02) COMP.
016900     05 WS-UN-IDX                 PIC 9(02) COMP.
017000     05 WS-ITEM-IDX                PIC 9(01) COMP.
017100     05 WS-COMP-IDX                PIC 9(01) COMP.
017200     05 WS-ITEM-CT                PIC 9(01) COMP.
017300     05 WS-COMB-START              PIC 9(01) COMP.
017400     05 WS-PAGES                  PIC 9(03) COMP VALUE 1.
017500     05 WS-LINES                  PIC 9(03) COMP VALUE 0.
017600
017700 01  MISC-WS-FLDS.
017800     05 WS-COMB-KEY                PIC X(09).
017900     05 WS-COMB-KEY-PARTS REDEFINES WS-COMB-KEY.
018000         10 WS-CK-ITEM1            PIC X(04).
018100         10 WS-CK-ITEM2            PIC X(04).
018200         10 FILLER                 PIC X(01).
018300     05 WS-COMB-PTR                PIC S9(04) COMP.
018400     05 WS-THIS-ITEM                PIC 9(04).
018500     05 WS-ITEM-HOLD               PIC X(1578).
018600
018700 01  FLAGS-AND-SWITCHES.
018800     05 MORE-DATA-SW               PIC X(01) VALUE "Y".
018900         88 NO-MORE-DATA  VALUE "N".
019000
019100 PROCEDURE DIVISION.
019200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019300     PERFORM 100-MAINLINE THRU 100-EXIT
019400             UNTIL NO-MORE-DATA.
019500     PERFORM 999-CLEANUP THRU 999-EXIT.
019600     MOVE +0 TO RETURN-CODE.
019700     GOBACK.
019800
019900 000-HOUSEKEEPING.
020000     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020100     DISPLAY "******** BEGIN JOB ITEMAGG ********".
020200     ACCEPT WS-RUN-DATE FROM DATE.
020300     MOVE WS-RD-YY TO HDR-YY.
020400     MOVE WS-RD-MM TO HDR-MM.
020500     MOVE WS-RD-DD TO HDR-DD.
020600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, ITEM-TABLE.
020700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
020800     PERFORM 900-READ-MATCHIN THRU 900-EXIT.
020900     IF NO-MORE-DATA
021000         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
021100         GO TO 1000-ABEND-RTN.
021200     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
021300 000-EXIT.
021400     EXIT.
021500
021600 100-MAINLINE.
021700     MOVE "100-MAINLINE" TO PARA-NAME.
021800     IF NOT MI-HEADER-REC
021900         MOVE "*** EXPECTED HEADER RECORD, GOT OTHER" TO
022000              ABEND-REASON
022100         GO TO 1000-ABEND-RTN.
022200     ADD +1 TO MATCHES-READ.
022300     PERFORM 200-NEW-MATCH THRU 200-EXIT
022400         VARYING ROW-SUB FROM 1 BY 1
022500         UNTIL ROW-SUB > MH-PARTICIPANT-COUNT.
022600     PERFORM 900-READ-MATCHIN THRU 900-EXIT.
022700 100-EXIT.
022800     EXIT.
022900
023000 200-NEW-MATCH.
023100     MOVE "200-NEW-MATCH" TO PARA-NAME.
023200     PERFORM 920-READ-PARTICIPANT THRU 920-EXIT.
023300     PERFORM 300-PROCESS-PARTICIPANT THRU 300-EXIT.
023400 200-EXIT.
023500     EXIT.
023600
023700 300-PROCESS-PARTICIPANT.
023800     MOVE "300-PROCESS-PARTICIPANT" TO PARA-NAME.
023900     PERFORM 400-APPLY-UNIT-TO-ITEMS THRU 400-EXIT
024000         VARYING WS-UN-IDX FROM 1 BY 1
024100         UNTIL WS-UN-IDX > PA-UNIT-COUNT.
024200 300-EXIT.
024300     EXIT.
024400
024500 400-APPLY-UNIT-TO-ITEMS.
024600     MOVE "400-APPLY-UNIT-TO-ITEMS" TO PARA-NAME.
024700     MOVE PA-UNIT-ITEM-CT(WS-UN-IDX) TO WS-ITEM-CT.
024800     IF WS-ITEM-CT = 0
024900         GO TO 400-EXIT.
025000     MOVE PA-UNIT-ITEM(WS-UN-IDX, 1) TO WS-SI-ITEM-1.
025100     MOVE PA-UNIT-ITEM(WS-UN-IDX, 2) TO WS-SI-ITEM-2.
025200     MOVE PA-UNIT-ITEM(WS-UN-IDX, 3) TO WS-SI-ITEM-3.
025300     CALL 'ITMSORT' USING WS-SORT-ITEMS, WS-SORT-RETURN-CD.
025400     MOVE 4 TO WS-COMB-START.
025500     SUBTRACT WS-ITEM-CT FROM WS-COMB-START.
025600     PERFORM 410-APPLY-ONE-ITEM-SLOT THRU 410-EXIT
025700         VARYING WS-ITEM-IDX FROM WS-COMB-START BY 1
025800         UNTIL WS-ITEM-IDX > 3.
025900 400-EXIT.
026000     EXIT.
026100
026200 410-APPLY-ONE-ITEM-SLOT.
026300     ADD +1 TO ITEMS-PROCESSED.
026400     MOVE WS-SI-ITEM-ARR(WS-ITEM-IDX) TO WS-THIS-ITEM.
026500     PERFORM 420-FIND-OR-ADD-ITEM THRU 420-EXIT.
026600     ADD +1 TO IS-OCCURRENCE(IS-IDX).
026700     PERFORM 440-BUMP-CHAMPION THRU 440-EXIT.
026800     PERFORM 450-BUILD-COMPANION-KEY THRU 450-EXIT.
026900     PERFORM 480-BUMP-COMB-COUNTER THRU 480-EXIT.
027000 410-EXIT.
027100     EXIT.
027200
027300 420-FIND-OR-ADD-ITEM.
027400     SET IS-IDX TO 1.
027500     SEARCH IS-ENTRY
027600         AT END
027700             IF IS-TABLE-COUNT = 80
027800                 MOVE "*** ITEM TABLE OVERFLOW" TO ABEND-REASON
027900                 GO TO 1000-ABEND-RTN
028000             END-IF
028100             ADD +1 TO IS-TABLE-COUNT
028200             SET IS-IDX TO IS-TABLE-COUNT
028300             INITIALIZE IS-ENTRY(IS-IDX)
028400             MOVE WS-THIS-ITEM TO IS-ITEM-ID(IS-IDX)
028500         WHEN IS-ITEM-ID(IS-IDX) = WS-THIS-ITEM
028600             CONTINUE
028700     END-SEARCH.
028800 420-EXIT.
028900     EXIT.
029000
029100 440-BUMP-CHAMPION.
029200     SET IS-CH-IDX TO 1.
029300     SEARCH IS-CHAMPION-ENTRY
029400         AT END
029500             IF IS-CHAMPION-COUNT(IS-IDX) = 30
029600                 MOVE "*** CHAMPION TABLE OVERFLOW" TO
029700                      ABEND-REASON
029800                 GO TO 1000-ABEND-RTN
029900             END-IF
030000             ADD +1 TO IS-CHAMPION-COUNT(IS-IDX)
030100             SET IS-CH-IDX TO IS-CHAMPION-COUNT(IS-IDX)
030200             MOVE PA-UNIT-CHAR-ID(WS-UN-IDX) TO
030300                  IS-CHAMPION-NAME(IS-IDX, IS-CH-IDX)
030400             MOVE 1 TO IS-CHAMPION-CNT(IS-IDX, IS-CH-IDX)
030500         WHEN IS-CHAMPION-NAME(IS-IDX, IS-CH-IDX) =
030600              PA-UNIT-CHAR-ID(WS-UN-IDX)
030700             ADD +1 TO IS-CHAMPION-CNT(IS-IDX, IS-CH-IDX)
030800     END-SEARCH.
030900 440-EXIT.
031000     EXIT.
031100
031200 450-BUILD-COMPANION-KEY.
031300****** COMPANION LIST = THE UNIT'S SORTED ITEMS WITH ONE
031400****** OCCURRENCE OF THIS SLOT'S ITEM REMOVED - DUPLICATE ITEM
031500****** IDS IN OTHER SLOTS STILL COUNT AS COMPANIONS
031600     MOVE SPACES TO WS-COMB-KEY.
031700     MOVE 1 TO WS-COMB-PTR.
031800     PERFORM 452-APPEND-COMPANION THRU 452-EXIT
031900         VARYING WS-COMP-IDX FROM WS-COMB-START BY 1
032000         UNTIL WS-COMP-IDX > 3.
032100     IF WS-COMB-PTR = 1
032200         MOVE "(EMPTY)" TO WS-COMB-KEY.
032300 450-EXIT.
032400     EXIT.
032500
032600 452-APPEND-COMPANION.
032700     IF WS-COMP-IDX = WS-ITEM-IDX
032800         GO TO 452-EXIT.
032900     STRING WS-SI-ITEM-ARR(WS-COMP-IDX) DELIMITED BY SIZE
033000         INTO WS-COMB-KEY
033100         WITH POINTER WS-COMB-PTR.
033200     PERFORM 470-BUMP-OTHER-ITEM THRU 470-EXIT.
033300 452-EXIT.
033400     EXIT.
033500
033600 470-BUMP-OTHER-ITEM.
033700     SET IS-OT-IDX TO 1.
033800     SEARCH IS-OTHER-ENTRY
033900         AT END
034000             IF IS-OTHER-COUNT(IS-IDX) = 40
034100                 MOVE "*** OTHER-ITEM TABLE OVERFLOW" TO
034200                      ABEND-REASON
034300                 GO TO 1000-ABEND-RTN
034400             END-IF
034500             ADD +1 TO IS-OTHER-COUNT(IS-IDX)
034600             SET IS-OT-IDX TO IS-OTHER-COUNT(IS-IDX)
034700             MOVE WS-SI-ITEM-ARR(WS-COMP-IDX) TO
034800                  IS-OTHER-ID(IS-IDX, IS-OT-IDX)
034900             MOVE 1 TO IS-OTHER-CNT(IS-IDX, IS-OT-IDX)
035000         WHEN IS-OTHER-ID(IS-IDX, IS-OT-IDX) =
035100              WS-SI-ITEM-ARR(WS-COMP-IDX)
035200             ADD +1 TO IS-OTHER-CNT(IS-IDX, IS-OT-IDX)
035300     END-SEARCH.
035400 470-EXIT.
035500     EXIT.
035600
035700 480-BUMP-COMB-COUNTER.
035800     SET IS-CB-IDX TO 1.
035900     SEARCH IS-COMB-ENTRY
036000         AT END
036100             IF IS-COMB-COUNT(IS-IDX) = 40
036200                 MOVE "*** COMB TABLE OVERFLOW" TO ABEND-REASON
036300                 GO TO 1000-ABEND-RTN
036400             END-IF
036500             ADD +1 TO IS-COMB-COUNT(IS-IDX)
036600             SET IS-CB-IDX TO IS-COMB-COUNT(IS-IDX)
036700             MOVE WS-COMB-KEY TO IS-COMB-KEY(IS-IDX, IS-CB-IDX)
036800             MOVE 1 TO IS-COMB-CNT(IS-IDX, IS-CB-IDX)
036900         WHEN IS-COMB-KEY(IS-IDX, IS-CB-IDX) = WS-COMB-KEY
037000             ADD +1 TO IS-COMB-CNT(IS-IDX, IS-CB-IDX)
037100     END-SEARCH.
037200 480-EXIT.
037300     EXIT.
037400
037500 600-PAGE-BREAK.
037600     WRITE RPT-REC FROM WS-BLANK-LINE.
037700     WRITE RPT-REC FROM WS-BLANK-LINE.
037800 600-EXIT.
037900     EXIT.
038000
038100 700-WRITE-PAGE-HDR.
038200     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
038300     MOVE WS-PAGES TO PAGE-NBR-O.
038400     WRITE RPT-REC FROM WS-HDR-REC
038500         AFTER ADVANCING NEXT-PAGE.
038600     MOVE ZERO TO WS-LINES.
038700     ADD +1 TO WS-PAGES.
038800 700-EXIT.
038900     EXIT.
039000
039100 740-WRITE-ITEM-DETAIL.
039200     MOVE "740-WRITE-ITEM-DETAIL" TO PARA-NAME.
039300     IF WS-LINES > 50
039400         PERFORM 600-PAGE-BREAK THRU 600-EXIT
039500         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
039600     MOVE IS-ITEM-ID(IS-IDX) TO IH-ITEM-O.
039700     MOVE IS-OCCURRENCE(IS-IDX) TO IH-OCCURS-O.
039800     WRITE RPT-REC FROM WS-ITEM-HDR-REC
039900         AFTER ADVANCING 1.
040000     ADD +1 TO WS-LINES.
040100
040200     PERFORM 742-WRITE-CHAMPION-DETAIL THRU 742-EXIT
040300         VARYING IS-CH-IDX FROM 1 BY 1
040400         UNTIL IS-CH-IDX > IS-CHAMPION-COUNT(IS-IDX).
040500     PERFORM 744-WRITE-COMB-DETAIL THRU 744-EXIT
040600         VARYING IS-CB-IDX FROM 1 BY 1
040700         UNTIL IS-CB-IDX > IS-COMB-COUNT(IS-IDX).
040800     PERFORM 746-WRITE-OTHER-DETAIL THRU 746-EXIT
040900         VARYING IS-OT-IDX FROM 1 BY 1
041000         UNTIL IS-OT-IDX > IS-OTHER-COUNT(IS-IDX).
041100 740-EXIT.
041200     EXIT.
041300
041400 742-WRITE-CHAMPION-DETAIL.
041500     MOVE IS-CHAMPION-NAME(IS-IDX, IS-CH-IDX) TO CD-NAME-O.
041600     MOVE IS-CHAMPION-CNT(IS-IDX, IS-CH-IDX) TO CD-COUNT-O.
041700     WRITE RPT-REC FROM WS-CHAMPION-DETAIL
041800         AFTER ADVANCING 1.
041900     ADD +1 TO WS-LINES.
042000 742-EXIT.
042100     EXIT.
042200
042300 744-WRITE-COMB-DETAIL.
042400     MOVE IS-COMB-KEY(IS-IDX, IS-CB-IDX) TO CB-KEY-O.
042500     MOVE IS-COMB-CNT(IS-IDX, IS-CB-IDX) TO CB-COUNT-O.
042600     WRITE RPT-REC FROM WS-COMB-DETAIL
042700         AFTER ADVANCING 1.
042800     ADD +1 TO WS-LINES.
042900 744-EXIT.
043000     EXIT.
043100
043200 746-WRITE-OTHER-DETAIL.
043300     MOVE IS-OTHER-ID(IS-IDX, IS-OT-IDX) TO OT-ITEM-O.
043400     MOVE IS-OTHER-CNT(IS-IDX, IS-OT-IDX) TO OT-COUNT-O.
043500     WRITE RPT-REC FROM WS-OTHER-DETAIL
043600         AFTER ADVANCING 1.
043700     ADD +1 TO WS-LINES.
043800 746-EXIT.
043900     EXIT.
044000
044100 800-OPEN-FILES.
044200     MOVE "800-OPEN-FILES" TO PARA-NAME.
044300     OPEN INPUT MATCH-IN.
044400     OPEN OUTPUT ITEMRPT, SYSOUT.
044500 800-EXIT.
044600     EXIT.
044700
044800 850-CLOSE-FILES.
044900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
045000     CLOSE MATCH-IN, ITEMRPT, SYSOUT.
045100 850-EXIT.
045200     EXIT.
045300
045400 900-READ-MATCHIN.
045500     READ MATCH-IN INTO MATCH-IN-REC
045600         AT END MOVE "N" TO MORE-DATA-SW
045700         GO TO 900-EXIT
045800     END-READ.
045900 900-EXIT.
046000     EXIT.
046100
046200 920-READ-PARTICIPANT.
046300     MOVE "920-READ-PARTICIPANT" TO PARA-NAME.
046400     READ MATCH-IN INTO MATCH-IN-REC
046500         AT END
046600             MOVE "N" TO MORE-DATA-SW
046700             MOVE "*** PREMATURE EOF - PARTICIPANT EXPECTED" TO
046800                  ABEND-REASON
046900             GO TO 1000-ABEND-RTN
047000     END-READ.
047100     IF NOT MI-PARTICIPANT-REC
047200         MOVE "*** EXPECTED PARTICIPANT RECORD, GOT OTHER" TO
047300              ABEND-REASON
047400         GO TO 1000-ABEND-RTN.
047500 920-EXIT.
047600     EXIT.
047700
047800 999-CLEANUP.
047900     MOVE "999-CLEANUP" TO PARA-NAME.
048000     PERFORM 950-SORT-ITEM-TABLE THRU 950-EXIT.
048100     PERFORM 740-WRITE-ITEM-DETAIL THRU 740-EXIT
048200         VARYING IS-IDX FROM 1 BY 1
048300         UNTIL IS-IDX > IS-TABLE-COUNT.
048400     MOVE ITEMS-PROCESSED TO GT-ITEMS-O.
048500     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
048600         AFTER ADVANCING 2.
048700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
048800     DISPLAY "** MATCHES READ **".
048900     DISPLAY MATCHES-READ.
049000     DISPLAY "** ITEMS PROCESSED **".
049100     DISPLAY ITEMS-PROCESSED.
049200     DISPLAY "******** NORMAL END OF JOB ITEMAGG ********".
049300 999-EXIT.
049400     EXIT.
049500
049600 950-SORT-ITEM-TABLE.
049700****** SIMPLE ASCENDING BUBBLE SORT OF THE ITEM TABLE BY
049800****** ITEM-ID - RUNS ONCE AT END OF JOB, TABLE IS NEVER
049900****** BIGGER THAN 80 ENTRIES SO THE N-SQUARED COST IS FINE
050000     PERFORM 952-SORT-PASS THRU 952-EXIT
050100         VARYING IS-IDX FROM 1 BY 1
050200         UNTIL IS-IDX > IS-TABLE-COUNT.
050300 950-EXIT.
050400     EXIT.
050500
050600 952-SORT-PASS.
050700     SET IS-CH-IDX TO IS-IDX.
050800     SET IS-OT-IDX TO IS-IDX.
050900     ADD +1 TO IS-OT-IDX.
051000     PERFORM 954-SORT-COMPARE THRU 954-EXIT
051100         VARYING IS-OT-IDX FROM IS-OT-IDX BY 1
051200         UNTIL IS-OT-IDX > IS-TABLE-COUNT.
051300****** IS-CH-IDX NOW POINTS AT THE LOWEST ITEM-ID ENTRY NOT YET
051400****** IN ORDER - SWAP IT INTO IS-IDX'S SLOT VIA A HOLD AREA
051500     IF IS-CH-IDX NOT = IS-IDX
051600         MOVE IS-ENTRY(IS-IDX) TO WS-ITEM-HOLD
051700         MOVE IS-ENTRY(IS-CH-IDX) TO IS-ENTRY(IS-IDX)
051800         MOVE WS-ITEM-HOLD TO IS-ENTRY(IS-CH-IDX)
051900     END-IF.
052000 952-EXIT.
052100     EXIT.
052200
052300 954-SORT-COMPARE.
052400     IF IS-ITEM-ID(IS-OT-IDX) < IS-ITEM-ID(IS-CH-IDX)
052500         SET IS-CH-IDX TO IS-OT-IDX.
052600 954-EXIT.
052700     EXIT.
052800
052900 1000-ABEND-RTN.
053000     WRITE SYSOUT-REC FROM ABEND-REC.
053100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
053200     DISPLAY "*** ABNORMAL END OF JOB- ITEMAGG ***" UPON CONSOLE.
053300     DIVIDE ZERO-VAL INTO ONE-VAL.
