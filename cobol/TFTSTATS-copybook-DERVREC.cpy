000100******************************************************************
000200* DERVREC                                                        *
000300*        RECORD LAYOUT(S) FOR FILE   DDS0002.TFT.DERIVOUT       *
000400*        AND                         DDS0002.TFT.PLACEOUT       *
000500*        TWO SEPARATE FIXED-LENGTH OUTPUT FILES, ONE LAYOUT     *
000600*        EACH.  KEPT IN ONE COPYBOOK BECAUSE MATPARSE WRITES    *
000700*        BOTH FROM THE SAME PASS OVER MATCH-IN-REC.              *
000800*        ACTION(REPLACE)  LANGUAGE(COBOL)                        *
000900******************************************************************
001000* 06/22/95  JS   ORIGINAL CUT, CARRIED OVER FROM THE OLD         *
001100*                 PROVIDER DCLGEN SLOT                          *
001200* 08/14/99  RFW  ADDED PD-TIME-ELIM - DALY BALANCE JOB NEEDED   *
001300*                 IT FOR THE SURVIVAL-TIME EXTRACT (TICKET      *
001400*                 DDS-1151)                                     *
001500* 01/30/02  KLD  Y2K FOLLOW-UP - NO 2-DIGIT YEAR FIELDS IN       *
001600*                 EITHER LAYOUT, NO CENTURY WINDOW REQUIRED      *
001700******************************************************************
001800******************************************************************
001900* MATCH-DERIVED-REC - ONE PER MATCH, WRITTEN TO DERIVED-OUT      *
002000******************************************************************
002100 01  MATCH-DERIVED-REC.
002200     05  MD-MATCH-ID             PIC X(20).
002300     05  MD-REGION               PIC X(05).
002400     05  MD-MATCH-NUM            PIC X(14).
002500     05  MD-ROUTE-REGION         PIC X(08).
002600     05  MD-PATCH                PIC X(08).
002700     05  MD-SET-NUMBER           PIC 9(02).
002800     05  MD-RANKED-FLAG          PIC X(01).
002900         88  MD-IS-RANKED        VALUE "Y".
003000     05  FILLER                  PIC X(02).
003100
003200******************************************************************
003300* PLACEMENT-DETAIL-REC - ONE PER PARTICIPANT, WRITTEN TO         *
003400* PLACEMENT-OUT IN PLACEMENT ORDER (1ST PLACE FIRST) WITHIN      *
003500* EACH MATCH                                                    *
003600******************************************************************
003700 01  PLACEMENT-DETAIL-REC.
003800     05  PD-MATCH-ID             PIC X(20).
003900     05  PD-PLACEMENT            PIC 9(01).
004000     05  PD-PUUID                PIC X(30).
004100     05  PD-WIN-FLAG             PIC X(01).
004200         88  PD-IS-WIN           VALUE "Y".
004300     05  PD-LEVEL                PIC 9(02).
004400     05  PD-LAST-ROUND           PIC 9(03).
004500     05  PD-GOLD-LEFT            PIC 9(03).
004600     05  PD-DAMAGE               PIC 9(04).
004700     05  PD-TIME-ELIM            PIC 9(05)V9(02).
004800     05  PD-TRAITS               PIC X(100).
004900     05  FILLER                  PIC X(04).
