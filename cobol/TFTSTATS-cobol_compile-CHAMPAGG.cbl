000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  CHAMPAGG.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 07/02/96.
000600 DATE-COMPILED. 07/02/96.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000* CHAMPAGG - TAKES ITS OWN PASS OVER THE MATCH-COLLECTION EXTRACT *
001100*           MATPARSE READS, INDEPENDENT OF MATPARSE'S EDIT/       *
001200*           DERIVE PASS.  BUILDS CROSS-MATCH CHAMPION STATISTICS  *
001300*           - PLAY COUNT, TIER FINISH COUNTS, CHOSEN PAIRINGS,    *
001400*           AND ITEM/COMBINATION CARRY RATES BY STAR LEVEL.       *
001500******************************************************************
001600* 07/02/96  JS   ORIGINAL CUT - TABLE-SEARCH/BUILD SHAPE COMES    *
001700*                 FROM PATLIST, REPORT LAYOUT FROM PATLIST AS     *
001800*                 WELL SINCE PATSRCH HAD NO REPORT OF ITS OWN     *
001900* 11/19/99  RFW  ADDED THE PER-STAR-LEVEL ITEM AND COMBINATION    *
002000*                 COUNTERS TO CHAMPTAB - CHAMPAGG WAS COLLAPSING  *
002100*                 ALL THREE STAR LEVELS INTO ONE BUCKET AND THE   *
002200*                 REPORT WAS WRONG (TICKET DDS-1190)              *
002300* 03/11/02  KLD  Y2K FOLLOW-UP - ACCEPT WS-RUN-DATE FROM DATE IS  *
002400*                 A 6-DIGIT YY/MM/DD FIELD, PRINTED ON THE REPORT *
002500*                 HEADER ONLY, NOT USED IN ANY COMPARISON - NO    *
002600*                 CHANGE REQUIRED                                *
002700******************************************************************
002800
002900 ENVIRONMENT DIVISION.
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER. IBM-390.
003200 OBJECT-COMPUTER. IBM-390.
003300 SPECIAL-NAMES.
003400     C01 IS NEXT-PAGE.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800     SELECT SYSOUT
003900     ASSIGN TO UT-S-SYSOUT
004000       ORGANIZATION IS SEQUENTIAL.
004100
004200     SELECT MATCH-IN
004300     ASSIGN TO UT-S-MATCHIN
004400       ACCESS MODE IS SEQUENTIAL
004500       FILE STATUS IS OFCODE.
004600
004700     SELECT CHAMPRPT
004800     ASSIGN TO UT-S-CHAMPRPT
004900       ACCESS MODE IS SEQUENTIAL
005000       FILE STATUS IS OFCODE.
005100
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  SYSOUT
005500     RECORDING MODE IS F
005600     LABEL RECORDS ARE STANDARD
005700     RECORD CONTAINS 130 CHARACTERS
005800     BLOCK CONTAINS 0 RECORDS
005900     DATA RECORD IS SYSOUT-REC.
006000 01  SYSOUT-REC  PIC X(130).
006100
006200 FD  CHAMPRPT
006300     RECORDING MODE IS F
006400     LABEL RECORDS ARE STANDARD
006500     RECORD CONTAINS 132 CHARACTERS
006600     BLOCK CONTAINS 0 RECORDS
006700     DATA RECORD IS RPT-REC.
006800 01  RPT-REC  PIC X(132).
006900
007000****** THIS FILE IS THE SAME MATCH-COLLECTION EXTRACT MATPARSE
007100****** READS - CHAMPAGG TAKES ITS OWN INDEPENDENT PASS OVER IT
007200****** TO BUILD THE CROSS-MATCH CHAMPION STATISTICS
007300 FD  MATCH-IN
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 1100 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS MATCH-IN-FILE-REC.
007900 01  MATCH-IN-FILE-REC PIC X(1100).
008000
008100** QSAM FILE
008200 WORKING-STORAGE SECTION.
008300
008400 01  FILE-STATUS-CODES.
008500     05  OFCODE                  PIC X(2).
008600         88 CODE-WRITE    VALUE SPACES.
008700
008800 COPY MATCHREC.
008900
009000 COPY CHAMPTAB.
009100
009200 COPY ABENDREC.
009300
009400 01  WS-HDR-REC.
009500     05  FILLER                  PIC X(1) VALUE " ".
009600     05  HDR-DATE.
009700         10  HDR-YY              PIC 9(4).
009800         10  DASH-1              PIC X(1) VALUE "-".
009900         10  HDR-MM              PIC 9(2).
010000         10  DASH-2              PIC X(1) VALUE "-".
010100         10  HDR-DD              PIC 9(2).
010200     05  FILLER                  PIC X(20) VALUE SPACE.
010300     05  FILLER                  PIC X(50) VALUE
010400         "Champion Statistics Report".
010500     05  FILLER         PIC X(26)
010600                   VALUE "Page Number:" JUSTIFIED RIGHT.
010700     05  PAGE-NBR-O              PIC ZZ9.
010800
010900 01  WS-BLANK-LINE.
011000     05  FILLER     PIC X(130) VALUE SPACES.
011100
011200 01  WS-CHAMP-HDR-REC.
011300     05  FILLER                 PIC X(3) VALUE SPACES.
011400     05  FILLER                 PIC X(10) VALUE "CHAMPION: ".
011500     05  CH-NAME-O               PIC X(20).
011600     05  FILLER                 PIC X(12) VALUE "  OCCURS: ".
011700     05  CH-OCCURS-O             PIC ZZZZZZ9.
011800     05  FILLER                 PIC X(10) VALUE "  TIERS: ".
011900     05  CH-TIER1-O              PIC ZZZZZ9.
012000     05  FILLER                 PIC X(1) VALUE "/".
012100     05  CH-TIER2-O              PIC ZZZZZ9.
012200     05  FILLER                 PIC X(1) VALUE "/".
012300     05  CH-TIER3-O              PIC ZZZZZ9.
012400     05  FILLER                 PIC X(30) VALUE SPACES.
012500
012600 01  WS-CHOSEN-DETAIL.
012700     05  FILLER                 PIC X(5) VALUE SPACES.
012800     05  FILLER                 PIC X(10) VALUE "CHOSEN: ".
012900     05  CD-NAME-O               PIC X(20).
013000     05  FILLER                 PIC X(10) VALUE "  COUNT: ".
013100     05  CD-COUNT-O              PIC ZZZZZZ9.
013200     05  FILLER                 PIC X(59) VALUE SPACES.
013300
013400 01  WS-ITEM-DETAIL.
013500     05  FILLER                 PIC X(5) VALUE SPACES.
013600     05  FILLER                 PIC X(8) VALUE "ITEM: ".
013700     05  ID-ITEM-O               PIC 9(4).
013800     05  FILLER                 PIC X(10) VALUE "  STAR: ".
013900     05  ID-STAR-O               PIC X(7).
014000     05  FILLER                 PIC X(10) VALUE "  COUNT: ".
014100     05  ID-COUNT-O              PIC ZZZZZZ9.
014200     05  FILLER                 PIC X(59) VALUE SPACES.
014300
014400 01  WS-COMB-DETAIL.
014500     05  FILLER                 PIC X(5) VALUE SPACES.
014600     05  FILLER                 PIC X(8) VALUE "COMB: ".
014700     05  CB-KEY-O                PIC X(14).
014800     05  FILLER                 PIC X(10) VALUE "  STAR: ".
014900     05  CB-STAR-O               PIC X(7).
015000     05  FILLER                 PIC X(10) VALUE "  COUNT: ".
015100     05  CB-COUNT-O              PIC ZZZZZZ9.
015200     05  FILLER                 PIC X(49) VALUE SPACES.
015300
015400 01  WS-GRAND-TOTAL-LINE.
015500     05  FILLER                 PIC X(32) VALUE
015600         "GRAND TOTAL UNITS PROCESSED: ".
015700     05  GT-UNITS-O              PIC ZZZZZZ9.
015800     05  FILLER                 PIC X(91) VALUE SPACES.
015900
016000 01  WS-RUN-DATE                      PIC 9(06).
016100 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
016200     05  WS-RD-YY                     PIC 99.
016300     05  WS-RD-MM                     PIC 99.
016400     05  WS-RD-DD                     PIC 99.
016500
016600 01  WS-SORT-ITEMS.
016700     05  WS-SI-ITEM-1             PIC 9(04).
016800     05  WS-SI-ITEM-2             PIC 9(04).
016900     05  WS-SI-ITEM-3             PIC 9(04).
017000 01  WS-SORT-ITEMS-ALT REDEFINES WS-SORT-ITEMS.
017100     05  WS-SI-ITEM-ARR OCCURS 3 TIMES PIC 9(04).
017200 01  WS-SORT-RETURN-CD                PIC 9(04) COMP.
017300
017400 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017500     05 MATCHES-READ              PIC 9(07) COMP.
017600     05 UNITS-PROCESSED           PIC 9(07) COMP.
017700     05 ROW-SUB                   PIC 9(02) COMP.
017800     05 WS-UN-IDX                 PIC 9(02) COMP.
017900     05 WS-ITEM-IDX                PIC 9(01) COMP.
018000     05 WS-ITEM-CT                PIC 9(01) COMP.
018100     05 WS-COMB-START             PIC 9(01) COMP.
018200     05 WS-PAGES                  PIC 9(03) COMP VALUE 1.
018300     05 WS-LINES                  PIC 9(03) COMP VALUE 0.
018400
018500 01  MISC-WS-FLDS.
018600     05 WS-COMB-KEY                PIC X(14).
018700     05 WS-COMB-KEY-PARTS REDEFINES WS-COMB-KEY.
018800         10 WS-CK-ITEM1            PIC X(04).
018900         10 WS-CK-ITEM2            PIC X(04).
019000         10 WS-CK-ITEM3            PIC X(04).
019100         10 FILLER                 PIC X(02).
019200     05 WS-COMB-PTR                PIC S9(04) COMP.
019300     05 WS-CHAMP-HOLD              PIC X(4138).
019400
019500 01  FLAGS-AND-SWITCHES.
019600     05 MORE-DATA-SW               PIC X(01) VALUE "Y".
019700         88 NO-MORE-DATA  VALUE "N".
019800
019900 PROCEDURE DIVISION.
020000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
020100     PERFORM 100-MAINLINE THRU 100-EXIT
020200             UNTIL NO-MORE-DATA.
020300     PERFORM 999-CLEANUP THRU 999-EXIT.
020400     MOVE +0 TO RETURN-CODE.
020500     GOBACK.
020600
020700 000-HOUSEKEEPING.
020800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020900     DISPLAY "******** BEGIN JOB CHAMPAGG ********".
021000     ACCEPT WS-RUN-DATE FROM DATE.
021100     MOVE WS-RD-YY TO HDR-YY.
021200     MOVE WS-RD-MM TO HDR-MM.
021300     MOVE WS-RD-DD TO HDR-DD.
021400     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, CHAMPION-TABLE.
021500     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021600     PERFORM 900-READ-MATCHIN THRU 900-EXIT.
021700     IF NO-MORE-DATA
021800         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
021900         GO TO 1000-ABEND-RTN.
022000     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
022100 000-EXIT.
022200     EXIT.
022300
022400 100-MAINLINE.
022500     MOVE "100-MAINLINE" TO PARA-NAME.
022600     IF NOT MI-HEADER-REC
022700         MOVE "*** EXPECTED HEADER RECORD, GOT OTHER" TO
022800              ABEND-REASON
022900         GO TO 1000-ABEND-RTN.
023000     ADD +1 TO MATCHES-READ.
023100     PERFORM 200-NEW-MATCH THRU 200-EXIT
023200         VARYING ROW-SUB FROM 1 BY 1
023300         UNTIL ROW-SUB > MH-PARTICIPANT-COUNT.
023400     PERFORM 900-READ-MATCHIN THRU 900-EXIT.
023500 100-EXIT.
023600     EXIT.
023700
023800 200-NEW-MATCH.
023900     MOVE "200-NEW-MATCH" TO PARA-NAME.
024000     PERFORM 920-READ-PARTICIPANT THRU 920-EXIT.
024100     PERFORM 300-PROCESS-PARTICIPANT THRU 300-EXIT.
024200 200-EXIT.
024300     EXIT.
024400
024500 300-PROCESS-PARTICIPANT.
024600     MOVE "300-PROCESS-PARTICIPANT" TO PARA-NAME.
024700     PERFORM 400-APPLY-UNIT-TO-CHAMPION THRU 400-EXIT
024800         VARYING WS-UN-IDX FROM 1 BY 1
024900         UNTIL WS-UN-IDX > PA-UNIT-COUNT.
025000 300-EXIT.
025100     EXIT.
025200
025300 400-APPLY-UNIT-TO-CHAMPION.
025400     MOVE "400-APPLY-UNIT-TO-CHAMPION" TO PARA-NAME.
025500     ADD +1 TO UNITS-PROCESSED.
025600     PERFORM 410-FIND-OR-ADD-CHAMPION THRU 410-EXIT.
025700     ADD +1 TO CS-OCCURRENCE(CS-IDX).
025800     PERFORM 450-BUMP-TIER THRU 450-EXIT.
025900     IF PA-UNIT-CHOSEN(WS-UN-IDX) NOT = SPACES
026000         PERFORM 460-BUMP-CHOSEN THRU 460-EXIT.
026100     MOVE PA-UNIT-ITEM-CT(WS-UN-IDX) TO WS-ITEM-CT.
026200     MOVE PA-UNIT-ITEM(WS-UN-IDX, 1) TO WS-SI-ITEM-1.
026300     MOVE PA-UNIT-ITEM(WS-UN-IDX, 2) TO WS-SI-ITEM-2.
026400     MOVE PA-UNIT-ITEM(WS-UN-IDX, 3) TO WS-SI-ITEM-3.
026500     CALL 'ITMSORT' USING WS-SORT-ITEMS, WS-SORT-RETURN-CD.
026600     PERFORM 470-BUMP-ITEM-COUNTERS THRU 470-EXIT.
026700     PERFORM 480-BUMP-COMB-COUNTERS THRU 480-EXIT.
026800 400-EXIT.
026900     EXIT.
027000
027100 410-FIND-OR-ADD-CHAMPION.
027200     SET CS-IDX TO 1.
027300     SEARCH CS-ENTRY
027400         AT END
027500             PERFORM 415-ADD-NEW-CHAMPION THRU 415-EXIT
027600         WHEN CS-CHAMPION-NAME(CS-IDX) =
027700              PA-UNIT-CHAR-ID(WS-UN-IDX)
027800             CONTINUE
027900     END-SEARCH.
028000 410-EXIT.
028100     EXIT.
028200
028300 415-ADD-NEW-CHAMPION.
028400     IF CS-TABLE-COUNT = 80
028500         MOVE "*** CHAMPION TABLE OVERFLOW" TO ABEND-REASON
028600         GO TO 1000-ABEND-RTN.
028700     ADD +1 TO CS-TABLE-COUNT.
028800     SET CS-IDX TO CS-TABLE-COUNT.
028900     INITIALIZE CS-ENTRY(CS-IDX).
029000     MOVE PA-UNIT-CHAR-ID(WS-UN-IDX) TO CS-CHAMPION-NAME(CS-IDX).
029100 415-EXIT.
029200     EXIT.
029300
029400 450-BUMP-TIER.
029500     EVALUATE PA-UNIT-TIER(WS-UN-IDX)
029600         WHEN 1 ADD +1 TO CS-TIER-1(CS-IDX)
029700         WHEN 2 ADD +1 TO CS-TIER-2(CS-IDX)
029800         WHEN 3 ADD +1 TO CS-TIER-3(CS-IDX)
029900     END-EVALUATE.
030000 450-EXIT.
030100     EXIT.
030200
030300 460-BUMP-CHOSEN.
030400     SET CS-CH-IDX TO 1.
030500     SEARCH CS-CHOSEN-ENTRY
030600         AT END
030700             IF CS-CHOSEN-COUNT(CS-IDX) = 10
030800                 MOVE "*** CHOSEN TABLE OVERFLOW" TO ABEND-REASON
030900                 GO TO 1000-ABEND-RTN
031000             END-IF
031100             ADD +1 TO CS-CHOSEN-COUNT(CS-IDX)
031200             SET CS-CH-IDX TO CS-CHOSEN-COUNT(CS-IDX)
031300             MOVE PA-UNIT-CHOSEN(WS-UN-IDX) TO
031400                  CS-CHOSEN-NAME(CS-IDX, CS-CH-IDX)
031500             MOVE 1 TO CS-CHOSEN-CNT(CS-IDX, CS-CH-IDX)
031600         WHEN CS-CHOSEN-NAME(CS-IDX, CS-CH-IDX) =
031700              PA-UNIT-CHOSEN(WS-UN-IDX)
031800             ADD +1 TO CS-CHOSEN-CNT(CS-IDX, CS-CH-IDX)
031900     END-SEARCH.
032000 460-EXIT.
032100     EXIT.
032200
032300 470-BUMP-ITEM-COUNTERS.
032400     MOVE 4 TO WS-COMB-START.
032500     SUBTRACT WS-ITEM-CT FROM WS-COMB-START.
032600     PERFORM 472-BUMP-ONE-ITEM THRU 472-EXIT
032700         VARYING WS-ITEM-IDX FROM WS-COMB-START BY 1
032800         UNTIL WS-ITEM-IDX > 3.
032900 470-EXIT.
033000     EXIT.
033100
033200 472-BUMP-ONE-ITEM.
033300     PERFORM 473-SEARCH-ITEM-ALL THRU 473-EXIT.
033400     EVALUATE PA-UNIT-TIER(WS-UN-IDX)
033500         WHEN 1 PERFORM 474-SEARCH-ITEM-S1 THRU 474-EXIT
033600         WHEN 2 PERFORM 475-SEARCH-ITEM-S2 THRU 475-EXIT
033700         WHEN 3 PERFORM 476-SEARCH-ITEM-S3 THRU 476-EXIT
033800     END-EVALUATE.
033900 472-EXIT.
034000     EXIT.
034100
034200 473-SEARCH-ITEM-ALL.
034300     SET CS-IT-IDX TO 1.
034400     SEARCH CS-ITEM-ENTRY
034500         AT END
034600             IF CS-ITEM-COUNT(CS-IDX) = 30
034700                 MOVE "*** ITEM TABLE OVERFLOW" TO ABEND-REASON
034800                 GO TO 1000-ABEND-RTN
034900             END-IF
035000             ADD +1 TO CS-ITEM-COUNT(CS-IDX)
035100             SET CS-IT-IDX TO CS-ITEM-COUNT(CS-IDX)
035200             MOVE WS-SI-ITEM-ARR(WS-ITEM-IDX) TO
035300                  CS-ITEM-ID(CS-IDX, CS-IT-IDX)
035400             MOVE 1 TO CS-ITEM-CNT(CS-IDX, CS-IT-IDX)
035500         WHEN CS-ITEM-ID(CS-IDX, CS-IT-IDX) =
035600              WS-SI-ITEM-ARR(WS-ITEM-IDX)
035700             ADD +1 TO CS-ITEM-CNT(CS-IDX, CS-IT-IDX)
035800     END-SEARCH.
035900 473-EXIT.
036000     EXIT.
036100
036200 474-SEARCH-ITEM-S1.
036300     SET CS-I1-IDX TO 1.
036400     SEARCH CS-ITEM-S1-ENTRY
036500         AT END
036600             IF CS-ITEM-S1-COUNT(CS-IDX) = 30
036700                 MOVE "*** ITEM-S1 TABLE OVERFLOW" TO ABEND-REASON
036800                 GO TO 1000-ABEND-RTN
036900             END-IF
037000             ADD +1 TO CS-ITEM-S1-COUNT(CS-IDX)
037100             SET CS-I1-IDX TO CS-ITEM-S1-COUNT(CS-IDX)
037200             MOVE WS-SI-ITEM-ARR(WS-ITEM-IDX) TO
037300                  CS-ITEM-S1-ID(CS-IDX, CS-I1-IDX)
037400             MOVE 1 TO CS-ITEM-S1-CNT(CS-IDX, CS-I1-IDX)
037500         WHEN CS-ITEM-S1-ID(CS-IDX, CS-I1-IDX) =
037600              WS-SI-ITEM-ARR(WS-ITEM-IDX)
037700             ADD +1 TO CS-ITEM-S1-CNT(CS-IDX, CS-I1-IDX)
037800     END-SEARCH.
037900 474-EXIT.
038000     EXIT.
038100
038200 475-SEARCH-ITEM-S2.
038300     SET CS-I2-IDX TO 1.
038400     SEARCH CS-ITEM-S2-ENTRY
038500         AT END
038600             IF CS-ITEM-S2-COUNT(CS-IDX) = 30
038700                 MOVE "*** ITEM-S2 TABLE OVERFLOW" TO ABEND-REASON
038800                 GO TO 1000-ABEND-RTN
038900             END-IF
039000             ADD +1 TO CS-ITEM-S2-COUNT(CS-IDX)
039100             SET CS-I2-IDX TO CS-ITEM-S2-COUNT(CS-IDX)
039200             MOVE WS-SI-ITEM-ARR(WS-ITEM-IDX) TO
039300                  CS-ITEM-S2-ID(CS-IDX, CS-I2-IDX)
039400             MOVE 1 TO CS-ITEM-S2-CNT(CS-IDX, CS-I2-IDX)
039500         WHEN CS-ITEM-S2-ID(CS-IDX, CS-I2-IDX) =
039600              WS-SI-ITEM-ARR(WS-ITEM-IDX)
039700             ADD +1 TO CS-ITEM-S2-CNT(CS-IDX, CS-I2-IDX)
039800     END-SEARCH.
039900 475-EXIT.
040000     EXIT.
040100
040200 476-SEARCH-ITEM-S3.
040300     SET CS-I3-IDX TO 1.
040400     SEARCH CS-ITEM-S3-ENTRY
040500         AT END
040600             IF CS-ITEM-S3-COUNT(CS-IDX) = 30
040700                 MOVE "*** ITEM-S3 TABLE OVERFLOW" TO ABEND-REASON
040800                 GO TO 1000-ABEND-RTN
040900             END-IF
041000             ADD +1 TO CS-ITEM-S3-COUNT(CS-IDX)
041100             SET CS-I3-IDX TO CS-ITEM-S3-COUNT(CS-IDX)
041200             MOVE WS-SI-ITEM-ARR(WS-ITEM-IDX) TO
041300                  CS-ITEM-S3-ID(CS-IDX, CS-I3-IDX)
041400             MOVE 1 TO CS-ITEM-S3-CNT(CS-IDX, CS-I3-IDX)
041500         WHEN CS-ITEM-S3-ID(CS-IDX, CS-I3-IDX) =
041600              WS-SI-ITEM-ARR(WS-ITEM-IDX)
041700             ADD +1 TO CS-ITEM-S3-CNT(CS-IDX, CS-I3-IDX)
041800     END-SEARCH.
041900 476-EXIT.
042000     EXIT.
042100
042200 480-BUMP-COMB-COUNTERS.
042300     MOVE "480-BUMP-COMB-COUNTERS" TO PARA-NAME.
042400     IF WS-ITEM-CT = 0
042500         GO TO 480-EXIT.
042600     MOVE SPACES TO WS-COMB-KEY.
042700     MOVE 1 TO WS-COMB-PTR.
042800     PERFORM 482-BUILD-COMB-KEY THRU 482-EXIT
042900         VARYING WS-ITEM-IDX FROM WS-COMB-START BY 1
043000         UNTIL WS-ITEM-IDX > 3.
043100     PERFORM 485-SEARCH-COMB-ALL THRU 485-EXIT.
043200     EVALUATE PA-UNIT-TIER(WS-UN-IDX)
043300         WHEN 1 PERFORM 486-SEARCH-COMB-S1 THRU 486-EXIT
043400         WHEN 2 PERFORM 487-SEARCH-COMB-S2 THRU 487-EXIT
043500         WHEN 3 PERFORM 488-SEARCH-COMB-S3 THRU 488-EXIT
043600     END-EVALUATE.
043700 480-EXIT.
043800     EXIT.
043900
044000 482-BUILD-COMB-KEY.
044100     STRING WS-SI-ITEM-ARR(WS-ITEM-IDX) DELIMITED BY SIZE
044200         INTO WS-COMB-KEY
044300         WITH POINTER WS-COMB-PTR.
044400 482-EXIT.
044500     EXIT.
044600
044700 485-SEARCH-COMB-ALL.
044800     SET CS-CB-IDX TO 1.
044900     SEARCH CS-COMB-ENTRY
045000         AT END
045100             IF CS-COMB-COUNT(CS-IDX) = 40
045200                 MOVE "*** COMB TABLE OVERFLOW" TO ABEND-REASON
045300                 GO TO 1000-ABEND-RTN
045400             END-IF
045500             ADD +1 TO CS-COMB-COUNT(CS-IDX)
045600             SET CS-CB-IDX TO CS-COMB-COUNT(CS-IDX)
045700             MOVE WS-COMB-KEY TO CS-COMB-KEY(CS-IDX, CS-CB-IDX)
045800             MOVE 1 TO CS-COMB-CNT(CS-IDX, CS-CB-IDX)
045900         WHEN CS-COMB-KEY(CS-IDX, CS-CB-IDX) = WS-COMB-KEY
046000             ADD +1 TO CS-COMB-CNT(CS-IDX, CS-CB-IDX)
046100     END-SEARCH.
046200 485-EXIT.
046300     EXIT.
046400
046500 486-SEARCH-COMB-S1.
046600     SET CS-B1-IDX TO 1.
046700     SEARCH CS-COMB-S1-ENTRY
046800         AT END
046900             IF CS-COMB-S1-COUNT(CS-IDX) = 40
047000                 MOVE "*** COMB-S1 TABLE OVERFLOW" TO ABEND-REASON
047100                 GO TO 1000-ABEND-RTN
047200             END-IF
047300             ADD +1 TO CS-COMB-S1-COUNT(CS-IDX)
047400             SET CS-B1-IDX TO CS-COMB-S1-COUNT(CS-IDX)
047500             MOVE WS-COMB-KEY TO
047600                  CS-COMB-S1-KEY(CS-IDX, CS-B1-IDX)
047700             MOVE 1 TO CS-COMB-S1-CNT(CS-IDX, CS-B1-IDX)
047800         WHEN CS-COMB-S1-KEY(CS-IDX, CS-B1-IDX) = WS-COMB-KEY
047900             ADD +1 TO CS-COMB-S1-CNT(CS-IDX, CS-B1-IDX)
048000     END-SEARCH.
048100 486-EXIT.
048200     EXIT.
048300
048400 487-SEARCH-COMB-S2.
048500     SET CS-B2-IDX TO 1.
048600     SEARCH CS-COMB-S2-ENTRY
048700         AT END
048800             IF CS-COMB-S2-COUNT(CS-IDX) = 40
048900                 MOVE "*** COMB-S2 TABLE OVERFLOW" TO ABEND-REASON
049000                 GO TO 1000-ABEND-RTN
049100             END-IF
049200             ADD +1 TO CS-COMB-S2-COUNT(CS-IDX)
049300             SET CS-B2-IDX TO CS-COMB-S2-COUNT(CS-IDX)
049400             MOVE WS-COMB-KEY TO
049500                  CS-COMB-S2-KEY(CS-IDX, CS-B2-IDX)
049600             MOVE 1 TO CS-COMB-S2-CNT(CS-IDX, CS-B2-IDX)
049700         WHEN CS-COMB-S2-KEY(CS-IDX, CS-B2-IDX) = WS-COMB-KEY
049800             ADD +1 TO CS-COMB-S2-CNT(CS-IDX, CS-B2-IDX)
049900     END-SEARCH.
050000 487-EXIT.
050100     EXIT.
050200
050300 488-SEARCH-COMB-S3.
050400     SET CS-B3-IDX TO 1.
050500     SEARCH CS-COMB-S3-ENTRY
050600         AT END
050700             IF CS-COMB-S3-COUNT(CS-IDX) = 40
050800                 MOVE "*** COMB-S3 TABLE OVERFLOW" TO ABEND-REASON
050900                 GO TO 1000-ABEND-RTN
051000             END-IF
051100             ADD +1 TO CS-COMB-S3-COUNT(CS-IDX)
051200             SET CS-B3-IDX TO CS-COMB-S3-COUNT(CS-IDX)
051300             MOVE WS-COMB-KEY TO
051400                  CS-COMB-S3-KEY(CS-IDX, CS-B3-IDX)
051500             MOVE 1 TO CS-COMB-S3-CNT(CS-IDX, CS-B3-IDX)
051600         WHEN CS-COMB-S3-KEY(CS-IDX, CS-B3-IDX) = WS-COMB-KEY
051700             ADD +1 TO CS-COMB-S3-CNT(CS-IDX, CS-B3-IDX)
051800     END-SEARCH.
051900 488-EXIT.
052000     EXIT.
052100
052200 600-PAGE-BREAK.
052300     WRITE RPT-REC FROM WS-BLANK-LINE.
052400     WRITE RPT-REC FROM WS-BLANK-LINE.
052500 600-EXIT.
052600     EXIT.
052700
052800 700-WRITE-PAGE-HDR.
052900     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.
053000     MOVE WS-PAGES TO PAGE-NBR-O.
053100     WRITE RPT-REC FROM WS-HDR-REC
053200         AFTER ADVANCING NEXT-PAGE.
053300     MOVE ZERO TO WS-LINES.
053400     ADD +1 TO WS-PAGES.
053500 700-EXIT.
053600     EXIT.
053700
053800 740-WRITE-CHAMP-DETAIL.
053900     MOVE "740-WRITE-CHAMP-DETAIL" TO PARA-NAME.
054000     IF WS-LINES > 50
054100         PERFORM 600-PAGE-BREAK THRU 600-EXIT
054200         PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.
054300     MOVE CS-CHAMPION-NAME(CS-IDX) TO CH-NAME-O.
054400     MOVE CS-OCCURRENCE(CS-IDX) TO CH-OCCURS-O.
054500     MOVE CS-TIER-1(CS-IDX) TO CH-TIER1-O.
054600     MOVE CS-TIER-2(CS-IDX) TO CH-TIER2-O.
054700     MOVE CS-TIER-3(CS-IDX) TO CH-TIER3-O.
054800     WRITE RPT-REC FROM WS-CHAMP-HDR-REC
054900         AFTER ADVANCING 1.
055000     ADD +1 TO WS-LINES.
055100
055200     PERFORM 742-WRITE-CHOSEN-DETAIL THRU 742-EXIT
055300         VARYING CS-CH-IDX FROM 1 BY 1
055400         UNTIL CS-CH-IDX > CS-CHOSEN-COUNT(CS-IDX).
055500     PERFORM 744-WRITE-ITEM-DETAIL THRU 744-EXIT
055600         VARYING CS-IT-IDX FROM 1 BY 1
055700         UNTIL CS-IT-IDX > CS-ITEM-COUNT(CS-IDX).
055800     PERFORM 746-WRITE-ITEM-S1-DETAIL THRU 746-EXIT
055900         VARYING CS-I1-IDX FROM 1 BY 1
056000         UNTIL CS-I1-IDX > CS-ITEM-S1-COUNT(CS-IDX).
056100     PERFORM 748-WRITE-ITEM-S2-DETAIL THRU 748-EXIT
056200         VARYING CS-I2-IDX FROM 1 BY 1
056300         UNTIL CS-I2-IDX > CS-ITEM-S2-COUNT(CS-IDX).
056400     PERFORM 749-WRITE-ITEM-S3-DETAIL THRU 749-EXIT
056500         VARYING CS-I3-IDX FROM 1 BY 1
056600         UNTIL CS-I3-IDX > CS-ITEM-S3-COUNT(CS-IDX).
056700     PERFORM 752-WRITE-COMB-DETAIL THRU 752-EXIT
056800         VARYING CS-CB-IDX FROM 1 BY 1
056900         UNTIL CS-CB-IDX > CS-COMB-COUNT(CS-IDX).
057000     PERFORM 754-WRITE-COMB-S1-DETAIL THRU 754-EXIT
057100         VARYING CS-B1-IDX FROM 1 BY 1
057200         UNTIL CS-B1-IDX > CS-COMB-S1-COUNT(CS-IDX).
057300     PERFORM 756-WRITE-COMB-S2-DETAIL THRU 756-EXIT
057400         VARYING CS-B2-IDX FROM 1 BY 1
057500         UNTIL CS-B2-IDX > CS-COMB-S2-COUNT(CS-IDX).
057600     PERFORM 758-WRITE-COMB-S3-DETAIL THRU 758-EXIT
057700         VARYING CS-B3-IDX FROM 1 BY 1
057800         UNTIL CS-B3-IDX > CS-COMB-S3-COUNT(CS-IDX).
057900 740-EXIT.
058000     EXIT.
058100
058200 742-WRITE-CHOSEN-DETAIL.
058300     MOVE CS-CHOSEN-NAME(CS-IDX, CS-CH-IDX) TO CD-NAME-O.
058400     MOVE CS-CHOSEN-CNT(CS-IDX, CS-CH-IDX) TO CD-COUNT-O.
058500     WRITE RPT-REC FROM WS-CHOSEN-DETAIL
058600         AFTER ADVANCING 1.
058700     ADD +1 TO WS-LINES.
058800 742-EXIT.
058900     EXIT.
059000
059100 744-WRITE-ITEM-DETAIL.
059200     MOVE CS-ITEM-ID(CS-IDX, CS-IT-IDX) TO ID-ITEM-O.
059300     MOVE "ALL    " TO ID-STAR-O.
059400     MOVE CS-ITEM-CNT(CS-IDX, CS-IT-IDX) TO ID-COUNT-O.
059500     WRITE RPT-REC FROM WS-ITEM-DETAIL
059600         AFTER ADVANCING 1.
059700     ADD +1 TO WS-LINES.
059800 744-EXIT.
059900     EXIT.
060000
060100 746-WRITE-ITEM-S1-DETAIL.
060200     MOVE CS-ITEM-S1-ID(CS-IDX, CS-I1-IDX) TO ID-ITEM-O.
060300     MOVE "STAR-1 " TO ID-STAR-O.
060400     MOVE CS-ITEM-S1-CNT(CS-IDX, CS-I1-IDX) TO ID-COUNT-O.
060500     WRITE RPT-REC FROM WS-ITEM-DETAIL
060600         AFTER ADVANCING 1.
060700     ADD +1 TO WS-LINES.
060800 746-EXIT.
060900     EXIT.
061000
061100 748-WRITE-ITEM-S2-DETAIL.
061200     MOVE CS-ITEM-S2-ID(CS-IDX, CS-I2-IDX) TO ID-ITEM-O.
061300     MOVE "STAR-2 " TO ID-STAR-O.
061400     MOVE CS-ITEM-S2-CNT(CS-IDX, CS-I2-IDX) TO ID-COUNT-O.
061500     WRITE RPT-REC FROM WS-ITEM-DETAIL
061600         AFTER ADVANCING 1.
061700     ADD +1 TO WS-LINES.
061800 748-EXIT.
061900     EXIT.
062000
062100 749-WRITE-ITEM-S3-DETAIL.
062200     MOVE CS-ITEM-S3-ID(CS-IDX, CS-I3-IDX) TO ID-ITEM-O.
062300     MOVE "STAR-3 " TO ID-STAR-O.
062400     MOVE CS-ITEM-S3-CNT(CS-IDX, CS-I3-IDX) TO ID-COUNT-O.
062500     WRITE RPT-REC FROM WS-ITEM-DETAIL
062600         AFTER ADVANCING 1.
062700     ADD +1 TO WS-LINES.
062800 749-EXIT.
062900     EXIT.
063000
063100 752-WRITE-COMB-DETAIL.
063200     MOVE CS-COMB-KEY(CS-IDX, CS-CB-IDX) TO CB-KEY-O.
063300     MOVE "ALL    " TO CB-STAR-O.
063400     MOVE CS-COMB-CNT(CS-IDX, CS-CB-IDX) TO CB-COUNT-O.
063500     WRITE RPT-REC FROM WS-COMB-DETAIL
063600         AFTER ADVANCING 1.
063700     ADD +1 TO WS-LINES.
063800 752-EXIT.
063900     EXIT.
064000
064100 754-WRITE-COMB-S1-DETAIL.
064200     MOVE CS-COMB-S1-KEY(CS-IDX, CS-B1-IDX) TO CB-KEY-O.
064300     MOVE "STAR-1 " TO CB-STAR-O.
064400     MOVE CS-COMB-S1-CNT(CS-IDX, CS-B1-IDX) TO CB-COUNT-O.
064500     WRITE RPT-REC FROM WS-COMB-DETAIL
064600         AFTER ADVANCING 1.
064700     ADD +1 TO WS-LINES.
064800 754-EXIT.
064900     EXIT.
065000
065100 756-WRITE-COMB-S2-DETAIL.
065200     MOVE CS-COMB-S2-KEY(CS-IDX, CS-B2-IDX) TO CB-KEY-O.
065300     MOVE "STAR-2 " TO CB-STAR-O.
065400     MOVE CS-COMB-S2-CNT(CS-IDX, CS-B2-IDX) TO CB-COUNT-O.
065500     WRITE RPT-REC FROM WS-COMB-DETAIL
065600         AFTER ADVANCING 1.
065700     ADD +1 TO WS-LINES.
065800 756-EXIT.
065900     EXIT.
066000
066100 758-WRITE-COMB-S3-DETAIL.
066200     MOVE CS-COMB-S3-KEY(CS-IDX, CS-B3-IDX) TO CB-KEY-O.
066300     MOVE "STAR-3 " TO CB-STAR-O.
066400     MOVE CS-COMB-S3-CNT(CS-IDX, CS-B3-IDX) TO CB-COUNT-O.
066500     WRITE RPT-REC FROM WS-COMB-DETAIL
066600         AFTER ADVANCING 1.
066700     ADD +1 TO WS-LINES.
066800 758-EXIT.
066900     EXIT.
067000
067100 800-OPEN-FILES.
067200     MOVE "800-OPEN-FILES" TO PARA-NAME.
067300     OPEN INPUT MATCH-IN.
067400     OPEN OUTPUT CHAMPRPT, SYSOUT.
067500 800-EXIT.
067600     EXIT.
067700
067800 850-CLOSE-FILES.
067900     MOVE "850-CLOSE-FILES" TO PARA-NAME.
068000     CLOSE MATCH-IN, CHAMPRPT, SYSOUT.
068100 850-EXIT.
068200     EXIT.
068300
068400 900-READ-MATCHIN.
068500     READ MATCH-IN INTO MATCH-IN-REC
068600         AT END MOVE "N" TO MORE-DATA-SW
068700         GO TO 900-EXIT
068800     END-READ.
068900 900-EXIT.
069000     EXIT.
069100
069200 920-READ-PARTICIPANT.
069300     MOVE "920-READ-PARTICIPANT" TO PARA-NAME.
069400     READ MATCH-IN INTO MATCH-IN-REC
069500         AT END
069600             MOVE "N" TO MORE-DATA-SW
069700             MOVE "*** PREMATURE EOF - PARTICIPANT EXPECTED" TO
069800                  ABEND-REASON
069900             GO TO 1000-ABEND-RTN
070000     END-READ.
070100     IF NOT MI-PARTICIPANT-REC
070200         MOVE "*** EXPECTED PARTICIPANT RECORD, GOT OTHER" TO
070300              ABEND-REASON
070400         GO TO 1000-ABEND-RTN.
070500 920-EXIT.
070600     EXIT.
070700
070800 999-CLEANUP.
070900     MOVE "999-CLEANUP" TO PARA-NAME.
071000     PERFORM 950-SORT-CHAMPION-TABLE THRU 950-EXIT.
071100     PERFORM 740-WRITE-CHAMP-DETAIL THRU 740-EXIT
071200         VARYING CS-IDX FROM 1 BY 1
071300         UNTIL CS-IDX > CS-TABLE-COUNT.
071400     MOVE UNITS-PROCESSED TO GT-UNITS-O.
071500     WRITE RPT-REC FROM WS-GRAND-TOTAL-LINE
071600         AFTER ADVANCING 2.
071700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
071800     DISPLAY "** MATCHES READ **".
071900     DISPLAY MATCHES-READ.
072000     DISPLAY "** UNITS PROCESSED **".
072100     DISPLAY UNITS-PROCESSED.
072200     DISPLAY "******** NORMAL END OF JOB CHAMPAGG ********".
072300 999-EXIT.
072400     EXIT.
072500
072600 950-SORT-CHAMPION-TABLE.
072700****** SIMPLE ASCENDING BUBBLE SORT OF THE CHAMPION TABLE BY
072800****** CHAMPION NAME - RUNS ONCE AT END OF JOB, TABLE IS NEVER
072900****** BIGGER THAN 80 ENTRIES SO THE N-SQUARED COST IS FINE
073000     PERFORM 952-SORT-PASS THRU 952-EXIT
073100         VARYING CS-IDX FROM 1 BY 1
073200         UNTIL CS-IDX > CS-TABLE-COUNT.
073300 950-EXIT.
073400     EXIT.
073500
073600 952-SORT-PASS.
073700     SET CS-CH-IDX TO CS-IDX.
073800     SET CS-IT-IDX TO CS-IDX.
073900     ADD +1 TO CS-IT-IDX.
074000     PERFORM 954-SORT-COMPARE THRU 954-EXIT
074100         VARYING CS-IT-IDX FROM CS-IT-IDX BY 1
074200         UNTIL CS-IT-IDX > CS-TABLE-COUNT.
074300****** CS-CH-IDX NOW POINTS AT THE LOWEST-NAMED ENTRY NOT YET IN
074400****** ORDER - SWAP IT INTO CS-IDX'S SLOT VIA A HOLD AREA
074500     IF CS-CH-IDX NOT = CS-IDX
074600         MOVE CS-ENTRY(CS-IDX) TO WS-CHAMP-HOLD
074700         MOVE CS-ENTRY(CS-CH-IDX) TO CS-ENTRY(CS-IDX)
074800         MOVE WS-CHAMP-HOLD TO CS-ENTRY(CS-CH-IDX)
074900     END-IF.
075000 952-EXIT.
075100     EXIT.
075200
075300 954-SORT-COMPARE.
075400     IF CS-CHAMPION-NAME(CS-IT-IDX) < CS-CHAMPION-NAME(CS-CH-IDX)
075500         SET CS-CH-IDX TO CS-IT-IDX.
075600 954-EXIT.
075700     EXIT.
075800
075900 1000-ABEND-RTN.
076000     WRITE SYSOUT-REC FROM ABEND-REC.
076100     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
076200     DISPLAY "*** ABNORMAL END OF JOB- CHAMPAGG ***" UPON CONSOLE.
076300     DIVIDE ZERO-VAL INTO ONE-VAL.
