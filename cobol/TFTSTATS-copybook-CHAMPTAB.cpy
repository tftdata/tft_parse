000100******************************************************************
000200* CHAMPTAB                                                       *
000300*        IN-MEMORY KEYED AGGREGATE TABLE FOR CHAMPAGG.          *
000400*        ONE ENTRY PER DISTINCT CHARACTER-ID SEEN ON THE MATCH  *
000500*        INPUT.  LOADED BY LINEAR SEARCH/APPEND DURING THE MAIN *
000600*        PASS, THEN SORTED ASCENDING BY CS-CHAMPION-NAME IN     *
000700*        999-CLEANUP BEFORE THE CHAMPSTAT-OUT REPORT IS WRITTEN *
000800*        (SEE NOTE BELOW - WE DO NOT CARRY A DB2 DCLGEN FOR     *
000900*        THIS ONE, THERE IS NO TABLE BEHIND IT, IT IS WORKING   *
001000*        STORAGE ONLY).                                         *
001100******************************************************************
001200* 07/02/96  JS   ORIGINAL CUT - BUILT TO REPLACE THE GE/HOST-    *
001300*                 KEYED LOOKUP WE USED TO DO AGAINST A SCRATCH   *
001400*                 VSAM FILE. TABLE SIZES BELOW ARE SHOP-CHOSEN   *
001500*                 UPPER BOUNDS, NOT FED BY THE INPUT.            *
001600* 11/19/99  RFW  ADDED THE PER-STAR-LEVEL ITEM AND COMBINATION   *
001700*                 TABLES - CHAMPAGG WAS COLLAPSING THEM INTO     *
001800*                 ONE BUCKET AND THE REPORT WAS WRONG (TICKET    *
001900*                 DDS-1190)                                     *
002000* 03/11/02  KLD  Y2K FOLLOW-UP - NO DATE FIELDS IN THIS TABLE,   *
002100*                 NOTHING TO FIX                                *
002200******************************************************************
002300 01  CHAMPION-TABLE.
002400     05  CS-ENTRY OCCURS 80 TIMES INDEXED BY CS-IDX.
002500         10  CS-CHAMPION-NAME        PIC X(20).
002600         10  CS-OCCURRENCE           PIC 9(07) COMP.
002700         10  CS-TIER-1                PIC 9(07) COMP.
002800         10  CS-TIER-2                PIC 9(07) COMP.
002900         10  CS-TIER-3                PIC 9(07) COMP.
003000         10  CS-CHOSEN-COUNT          PIC 9(02) COMP.
003100         10  CS-CHOSEN-ENTRY OCCURS 10 TIMES
003200                             INDEXED BY CS-CH-IDX.
003300             15  CS-CHOSEN-NAME       PIC X(20).
003400             15  CS-CHOSEN-CNT        PIC 9(07) COMP.
003500         10  CS-ITEM-COUNT            PIC 9(02) COMP.
003600         10  CS-ITEM-ENTRY OCCURS 30 TIMES
003700                             INDEXED BY CS-IT-IDX.
003800             15  CS-ITEM-ID           PIC 9(04).
003900             15  CS-ITEM-CNT          PIC 9(07) COMP.
004000         10  CS-ITEM-S1-COUNT         PIC 9(02) COMP.
004100         10  CS-ITEM-S1-ENTRY OCCURS 30 TIMES
004200                             INDEXED BY CS-I1-IDX.
004300             15  CS-ITEM-S1-ID        PIC 9(04).
004400             15  CS-ITEM-S1-CNT       PIC 9(07) COMP.
004500         10  CS-ITEM-S2-COUNT         PIC 9(02) COMP.
004600         10  CS-ITEM-S2-ENTRY OCCURS 30 TIMES
004700                             INDEXED BY CS-I2-IDX.
004800             15  CS-ITEM-S2-ID        PIC 9(04).
004900             15  CS-ITEM-S2-CNT       PIC 9(07) COMP.
005000         10  CS-ITEM-S3-COUNT         PIC 9(02) COMP.
005100         10  CS-ITEM-S3-ENTRY OCCURS 30 TIMES
005200                             INDEXED BY CS-I3-IDX.
005300             15  CS-ITEM-S3-ID        PIC 9(04).
005400             15  CS-ITEM-S3-CNT       PIC 9(07) COMP.
005500         10  CS-COMB-COUNT            PIC 9(02) COMP.
005600         10  CS-COMB-ENTRY OCCURS 40 TIMES
005700                             INDEXED BY CS-CB-IDX.
005800             15  CS-COMB-KEY          PIC X(14).
005900             15  CS-COMB-CNT          PIC 9(07) COMP.
006000         10  CS-COMB-S1-COUNT         PIC 9(02) COMP.
006100         10  CS-COMB-S1-ENTRY OCCURS 40 TIMES
006200                             INDEXED BY CS-B1-IDX.
006300             15  CS-COMB-S1-KEY       PIC X(14).
006400             15  CS-COMB-S1-CNT       PIC 9(07) COMP.
006500         10  CS-COMB-S2-COUNT         PIC 9(02) COMP.
006600         10  CS-COMB-S2-ENTRY OCCURS 40 TIMES
006700                             INDEXED BY CS-B2-IDX.
006800             15  CS-COMB-S2-KEY       PIC X(14).
006900             15  CS-COMB-S2-CNT       PIC 9(07) COMP.
007000         10  CS-COMB-S3-COUNT         PIC 9(02) COMP.
007100         10  CS-COMB-S3-ENTRY OCCURS 40 TIMES
007200                             INDEXED BY CS-B3-IDX.
007300             15  CS-COMB-S3-KEY       PIC X(14).
007400             15  CS-COMB-S3-CNT       PIC 9(07) COMP.
007500         10  FILLER                   PIC X(04).
007600
007700 77  CS-TABLE-COUNT                   PIC 9(03) COMP VALUE ZERO.
