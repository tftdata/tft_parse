000100******************************************************************
000200* ITEMTAB                                                        *
000300*        IN-MEMORY KEYED AGGREGATE TABLE FOR ITEMAGG.           *
000400*        ONE ENTRY PER DISTINCT ITEM-ID SEEN ON THE MATCH       *
000500*        INPUT.  LOADED BY LINEAR SEARCH/APPEND DURING THE MAIN *
000600*        PASS, THEN SORTED ASCENDING BY IS-ITEM-ID IN            *
000700*        999-CLEANUP BEFORE THE ITEMSTAT-OUT REPORT IS WRITTEN. *
000800******************************************************************
000900* 07/09/96  JS   ORIGINAL CUT - COMPANION TABLE TO CHAMPTAB,     *
001000*                 TABLE SIZES BELOW ARE SHOP-CHOSEN UPPER       *
001100*                 BOUNDS, NOT FED BY THE INPUT                  *
001200* 11/19/99  RFW  WIDENED IS-OTHER-ENTRY 20 TO 40 - SOME ITEMS    *
001300*                 WERE OVERFLOWING THE TABLE ON THE FULL-SET    *
001400*                 RUNS (TICKET DDS-1190)                        *
001500* 03/11/02  KLD  Y2K FOLLOW-UP - NO DATE FIELDS IN THIS TABLE,   *
001600*                 NOTHING TO FIX                                *
001700* 05/06/03  RFW  ADDED IS-OCCURRENCE - THE ITEM REPORT HEADER    *
001800*                 HAD NO TOTAL-USES COUNT, ONLY THE ITEM ID      *
001900*                 (TICKET DDS-1240)                              *
002000******************************************************************
002100 01  ITEM-TABLE.
002200     05  IS-ENTRY OCCURS 80 TIMES INDEXED BY IS-IDX.
002300         10  IS-ITEM-ID               PIC 9(04).
002400         10  IS-OCCURRENCE            PIC 9(07) COMP.
002500         10  IS-CHAMPION-COUNT        PIC 9(02) COMP.
002600         10  IS-CHAMPION-ENTRY OCCURS 30 TIMES
002700                             INDEXED BY IS-CH-IDX.
002800             15  IS-CHAMPION-NAME     PIC X(20).
002900             15  IS-CHAMPION-CNT      PIC 9(07) COMP.
003000         10  IS-COMB-COUNT            PIC 9(02) COMP.
003100         10  IS-COMB-ENTRY OCCURS 40 TIMES
003200                             INDEXED BY IS-CB-IDX.
003300             15  IS-COMB-KEY          PIC X(09).
003400             15  IS-COMB-CNT          PIC 9(07) COMP.
003500         10  IS-OTHER-COUNT           PIC 9(02) COMP.
003600         10  IS-OTHER-ENTRY OCCURS 40 TIMES
003700                             INDEXED BY IS-OT-IDX.
003800             15  IS-OTHER-ID          PIC 9(04).
003900             15  IS-OTHER-CNT         PIC 9(07) COMP.
004000         10  FILLER                   PIC X(04).
004100
004200 77  IS-TABLE-COUNT                   PIC 9(03) COMP VALUE ZERO.
