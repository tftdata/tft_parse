000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  MATPARSE.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEV Center.
000500 DATE-WRITTEN. 06/19/95.
000600 DATE-COMPILED. 06/19/95.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS/DERIVES A MATCH-RESULT FILE
001300*          PRODUCED BY THE MATCH-COLLECTION EXTRACT JOB.
001400*
001500*          IT CONTAINS ONE HEADER RECORD FOR EVERY MATCH AND ONE
001600*          PARTICIPANT RECORD FOR EACH OF THE MATCH'S PLAYERS.
001700*
001800*          THE PROGRAM DERIVES REGION, ROUTE-REGION, PATCH AND
001900*          RANKED-FLAG FROM THE HEADER, WIN/LOSE AND ACTIVE-TRAIT
002000*          STRINGS FROM EACH PARTICIPANT, AND WRITES THE DERIVED
002100*          MATCH RECORD PLUS THE PLACEMENT-ORDERED PARTICIPANT
002200*          DETAIL RECORDS.
002300*
002400******************************************************************
002500
002600         INPUT FILE              -   DDS0002.TFT.MATCHIN
002700
002800         OUTPUT FILE PRODUCED    -   DDS0002.TFT.DERIVOUT
002900
003000         OUTPUT FILE PRODUCED    -   DDS0002.TFT.PLACEOUT
003100
003200         DUMP FILE               -   SYSOUT
003300
003400******************************************************************
003500* 06/19/95  JS   ORIGINAL CUT                                    *
003600* 10/02/97  RFW  ADDED THE ROUTE-REGION REJECT MESSAGE - THE      *
003700*                 SOUTH-AMERICA ROLLOUT WAS SENDING REGION LA1/  *
003800*                 LA2 AND THE JOB WAS ABENDING INSTEAD OF        *
003900*                 REJECTING THE MATCH (TICKET DDS-1162)          *
004000* 04/21/99  KLD  Y2K - CONFIRMED MH-GAME-DATETIME IS CARRIED AS   *
004100*                 EPOCH MILLISECONDS ACROSS THE ROLLOVER, NOT A  *
004200*                 2-DIGIT YEAR.  NO CHANGE REQUIRED              *
004300* 09/14/00  RFW  PATCH-EXTRACTION WAS ABENDING ON A SHORT         *
004400*                 GAME-VERSION STRING FROM THE TEST CLIENT -     *
004500*                 NOW REPORTS A WARNING AND CARRIES PATCH AS     *
004600*                 SPACES INSTEAD (TICKET DDS-1201)                *
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS NEXT-PAGE.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT SYSOUT
005700     ASSIGN TO UT-S-SYSOUT
005800       ORGANIZATION IS SEQUENTIAL.
005900
006000     SELECT MATCH-IN
006100     ASSIGN TO UT-S-MATCHIN
006200       ACCESS MODE IS SEQUENTIAL
006300       FILE STATUS IS OFCODE.
006400
006500     SELECT DERIVED-OUT
006600     ASSIGN TO UT-S-DERIVOUT
006700       ACCESS MODE IS SEQUENTIAL
006800       FILE STATUS IS OFCODE.
006900
007000     SELECT PLACEMENT-OUT
007100     ASSIGN TO UT-S-PLACEOUT
007200       ACCESS MODE IS SEQUENTIAL
007300       FILE STATUS IS OFCODE.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  SYSOUT
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 130 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS SYSOUT-REC.
008300 01  SYSOUT-REC  PIC X(130).
008400
008500****** THIS FILE IS PASSED IN FROM THE MATCH-COLLECTION EXTRACT
008600****** IT CONSISTS OF HEADER AND PARTICIPANT RECORDS, ONE HEADER
008700****** FOLLOWED BY MH-PARTICIPANT-COUNT PARTICIPANT RECORDS
008800 FD  MATCH-IN
008900     RECORDING MODE IS F
009000     LABEL RECORDS ARE STANDARD
009100     RECORD CONTAINS 1100 CHARACTERS
009200     BLOCK CONTAINS 0 RECORDS
009300     DATA RECORD IS MATCH-IN-FILE-REC.
009400 01  MATCH-IN-FILE-REC PIC X(1100).
009500
009600****** ONE MATCH-DERIVED RECORD IS WRITTEN FOR EVERY HEADER
009700****** RECORD THAT PASSES THE ROUTE-REGION EDIT
009800 FD  DERIVED-OUT
009900     RECORDING MODE IS F
010000     LABEL RECORDS ARE STANDARD
010100     RECORD CONTAINS 60 CHARACTERS
010200     BLOCK CONTAINS 0 RECORDS
010300     DATA RECORD IS DERIVED-OUT-FILE-REC.
010400 01  DERIVED-OUT-FILE-REC PIC X(60).
010500
010600****** ONE PLACEMENT-DETAIL RECORD IS WRITTEN PER PARTICIPANT,
010700****** IN PLACEMENT ORDER, FOR EVERY MATCH THAT PASSES EDIT
010800 FD  PLACEMENT-OUT
010900     RECORDING MODE IS F
011000     LABEL RECORDS ARE STANDARD
011100     RECORD CONTAINS 175 CHARACTERS
011200     BLOCK CONTAINS 0 RECORDS
011300     DATA RECORD IS PLACEMENT-OUT-FILE-REC.
011400 01  PLACEMENT-OUT-FILE-REC PIC X(175).
011500
011600** QSAM FILE
011700 WORKING-STORAGE SECTION.
011800
011900 01  FILE-STATUS-CODES.
012000     05  OFCODE                  PIC X(2).
012100         88 CODE-WRITE    VALUE SPACES.
012200
012300 COPY MATCHREC.
012400
012500 COPY DERVREC.
012600
012700 COPY ABENDREC.
012800
012900 01  WS-PLACEMENT-TABLE.
013000     05  WS-PLACE-ENTRY OCCURS 8 TIMES INDEXED BY WS-PL-IDX.
013100         10  WP-PLACEMENT            PIC 9(01).
013200         10  WP-PUUID                PIC X(30).
013300         10  WP-WIN-FLAG              PIC X(01).
013400         10  WP-LEVEL                 PIC 9(02).
013500         10  WP-LAST-ROUND            PIC 9(03).
013600         10  WP-GOLD-LEFT             PIC 9(03).
013700         10  WP-DAMAGE                PIC 9(04).
013800         10  WP-TIME-ELIM             PIC 9(05)V9(02).
013900         10  WP-TRAITS                PIC X(100).
014000         10  FILLER                    PIC X(02).
014100
014200 01  WS-RUN-DATE                      PIC 9(06).
014300 01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
014400     05  WS-RD-YY                     PIC 99.
014500     05  WS-RD-MM                     PIC 99.
014600     05  WS-RD-DD                     PIC 99.
014700
014800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014900     05 MATCHES-READ             PIC 9(07) COMP.
015000     05 MATCHES-REJECTED         PIC 9(07) COMP.
015100     05 PARTICIPANTS-READ        PIC 9(07) COMP.
015200     05 WIN-RECORDS               PIC 9(07) COMP.
015300     05 LOSE-RECORDS              PIC 9(07) COMP.
015400     05 ROW-SUB                   PIC 9(02) COMP.
015500     05 WS-TR-IDX                  PIC 9(02) COMP.
015600
015700 01  MISC-WS-FLDS.
015800     05 WS-NAME-LEN               PIC S9(04) COMP.
015900     05 WS-TRAIT-PTR              PIC S9(04) COMP.
016000     05 WS-STYLE-X                PIC X(01).
016100     05 WS-USCORE-COUNT           PIC 9(01) COMP.
016200     05 WS-VER-COUNT              PIC 9(01) COMP.
016300     05 WS-DOT-COUNT              PIC 9(01) COMP.
016400     05 WS-JUNK                   PIC X(60).
016500     05 WS-VER-REST               PIC X(60).
016600     05 WS-MAJOR                  PIC X(10).
016700     05 WS-MAJOR-NUM REDEFINES WS-MAJOR PIC 9(10).
016800     05 WS-MINOR                  PIC X(10).
016900     05 WS-MINOR-NUM REDEFINES WS-MINOR PIC 9(10).
017000     05 WS-REST2                  PIC X(40).
017100
017200 01  FLAGS-AND-SWITCHES.
017300     05 MORE-DATA-SW              PIC X(01) VALUE "Y".
017400         88 NO-MORE-DATA  VALUE "N".
017500     05 ERROR-FOUND-SW            PIC X(01) VALUE "N".
017600         88 RECORD-ERROR-FOUND  VALUE "Y".
017700         88 VALID-RECORD  VALUE "N".
017800
017900 PROCEDURE DIVISION.
018000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
018100     PERFORM 100-MAINLINE THRU 100-EXIT
018200             UNTIL NO-MORE-DATA.
018300     PERFORM 999-CLEANUP THRU 999-EXIT.
018400     MOVE +0 TO RETURN-CODE.
018500     GOBACK.
018600
018700 000-HOUSEKEEPING.
018800     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
018900     DISPLAY "******** BEGIN JOB MATPARSE ********".
019000     ACCEPT WS-RUN-DATE FROM DATE.
019100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
019200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
019300     PERFORM 900-READ-MATCHIN THRU 900-EXIT.
019400     IF NO-MORE-DATA
019500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
019600         GO TO 1000-ABEND-RTN.
019700 000-EXIT.
019800     EXIT.
019900
020000 100-MAINLINE.
020100     MOVE "100-MAINLINE" TO PARA-NAME.
020200     IF NOT MI-HEADER-REC
020300         MOVE "*** EXPECTED HEADER RECORD, GOT OTHER" TO
020400              ABEND-REASON
020500         GO TO 1000-ABEND-RTN.
020600     PERFORM 200-NEW-MATCH THRU 200-EXIT.
020700 100-EXIT.
020800     EXIT.
020900
021000 200-NEW-MATCH.
021100     MOVE "200-NEW-MATCH" TO PARA-NAME.
021200     ADD +1 TO MATCHES-READ.
021300     MOVE "N" TO ERROR-FOUND-SW.
021400     MOVE MH-MATCH-ID TO MD-MATCH-ID.
021500     MOVE MH-SET-NUMBER TO MD-SET-NUMBER.
021600     IF MH-RANKED-QUEUE
021700         MOVE "Y" TO MD-RANKED-FLAG
021800     ELSE
021900         MOVE "N" TO MD-RANKED-FLAG.
022000
022100     PERFORM 250-DERIVE-REGION THRU 250-EXIT.
022200     PERFORM 260-MAP-ROUTE-REGION THRU 260-EXIT.
022300     PERFORM 270-DERIVE-PATCH THRU 270-EXIT.
022400
022500     IF RECORD-ERROR-FOUND
022600         ADD +1 TO MATCHES-REJECTED
022700     ELSE
022800         PERFORM 700-WRITE-DERIVED THRU 700-EXIT.
022900
023000     PERFORM 350-BUILD-PLACEMENT-TABLE THRU 350-EXIT
023100         VARYING ROW-SUB FROM 1 BY 1
023200         UNTIL ROW-SUB > MH-PARTICIPANT-COUNT.
023300
023400     IF VALID-RECORD
023500         PERFORM 360-WRITE-IN-PLACEMENT-ORDER THRU 360-EXIT.
023600
023700     PERFORM 900-READ-MATCHIN THRU 900-EXIT.
023800 200-EXIT.
023900     EXIT.
024000
024100 250-DERIVE-REGION.
024200     MOVE "250-DERIVE-REGION" TO PARA-NAME.
024300     UNSTRING MH-MATCH-ID DELIMITED BY "_"
024400         INTO MD-REGION, MD-MATCH-NUM
024500         TALLYING IN WS-USCORE-COUNT.
024600     IF WS-USCORE-COUNT < 2
024700         MOVE SPACES TO MD-REGION
024800         MOVE "Y" TO ERROR-FOUND-SW.
024900 250-EXIT.
025000     EXIT.
025100
025200 260-MAP-ROUTE-REGION.
025300     MOVE "260-MAP-ROUTE-REGION" TO PARA-NAME.
025400     EVALUATE MD-REGION
025500         WHEN "NA1" WHEN "BR1" WHEN "LA1" WHEN "LA2" WHEN "OC1"
025600             MOVE "AMERICAS" TO MD-ROUTE-REGION
025700         WHEN "KR" WHEN "JP1"
025800             MOVE "ASIA" TO MD-ROUTE-REGION
025900         WHEN "EUN1" WHEN "EUW1" WHEN "TR1" WHEN "RU"
026000             MOVE "EUROPE" TO MD-ROUTE-REGION
026100         WHEN OTHER
026200             MOVE SPACES TO MD-ROUTE-REGION
026300             MOVE "Y" TO ERROR-FOUND-SW
026400             DISPLAY "*** MATCH REJECTED - INVALID REGION: "
026500                     MD-REGION
026600     END-EVALUATE.
026700 260-EXIT.
026800     EXIT.
026900
027000 270-DERIVE-PATCH.
027100     MOVE "270-DERIVE-PATCH" TO PARA-NAME.
027200     MOVE SPACES TO MD-PATCH.
027300     UNSTRING MH-GAME-VERSION DELIMITED BY "Version "
027400         INTO WS-JUNK, WS-VER-REST
027500         TALLYING IN WS-VER-COUNT.
027600     IF WS-VER-COUNT < 2
027700         DISPLAY "*** WARNING - NO VERSION MARKER, PATCH SET "
027800                 "TO SPACES FOR MATCH " MD-MATCH-ID
027900         GO TO 270-EXIT.
028000
028100     UNSTRING WS-VER-REST DELIMITED BY "."
028200         INTO WS-MAJOR, WS-MINOR, WS-REST2
028300         TALLYING IN WS-DOT-COUNT.
028400     IF WS-DOT-COUNT < 3
028500         DISPLAY "*** WARNING - SHORT VERSION STRING, PATCH "
028600                 "SET TO SPACES FOR MATCH " MD-MATCH-ID
028700         GO TO 270-EXIT.
028800
028900     STRING WS-MAJOR DELIMITED BY SPACE
029000            "." DELIMITED BY SIZE
029100            WS-MINOR DELIMITED BY SPACE
029200            INTO MD-PATCH.
029300 270-EXIT.
029400     EXIT.
029500
029600 300-PROCESS-PARTICIPANT.
029700     MOVE "300-PROCESS-PARTICIPANT" TO PARA-NAME.
029800     ADD +1 TO PARTICIPANTS-READ.
029900****** THE TABLE IS KEYED BY FINISHING PLACEMENT, NOT BY THE
030000****** ORDER PARTICIPANTS ARRIVE ON THE INPUT, SO THAT
030100****** 360-WRITE-IN-PLACEMENT-ORDER CAN WALK IT 1 THRU 8
030200     IF PA-PLACEMENT <= 4
030300         MOVE "Y" TO WP-WIN-FLAG(PA-PLACEMENT)
030400         ADD +1 TO WIN-RECORDS
030500     ELSE
030600         MOVE "N" TO WP-WIN-FLAG(PA-PLACEMENT)
030700         ADD +1 TO LOSE-RECORDS.
030800
030900     MOVE PA-PLACEMENT TO WP-PLACEMENT(PA-PLACEMENT).
031000     MOVE PA-PUUID TO WP-PUUID(PA-PLACEMENT).
031100     MOVE PA-LEVEL TO WP-LEVEL(PA-PLACEMENT).
031200     MOVE PA-LAST-ROUND TO WP-LAST-ROUND(PA-PLACEMENT).
031300     MOVE PA-GOLD-LEFT TO WP-GOLD-LEFT(PA-PLACEMENT).
031400     MOVE PA-DAMAGE-TO-PLAYERS TO WP-DAMAGE(PA-PLACEMENT).
031500     MOVE PA-TIME-ELIMINATED TO WP-TIME-ELIM(PA-PLACEMENT).
031600
031700     PERFORM 320-BUILD-TRAIT-LIST THRU 320-EXIT.
031800 300-EXIT.
031900     EXIT.
032000
032100 320-BUILD-TRAIT-LIST.
032200     MOVE "320-BUILD-TRAIT-LIST" TO PARA-NAME.
032300     MOVE SPACES TO WP-TRAITS(PA-PLACEMENT).
032400     MOVE 1 TO WS-TRAIT-PTR.
032500     PERFORM 325-APPEND-TRAIT THRU 325-EXIT
032600         VARYING WS-TR-IDX FROM 1 BY 1
032700         UNTIL WS-TR-IDX > PA-TRAIT-COUNT.
032800 320-EXIT.
032900     EXIT.
033000
033100 325-APPEND-TRAIT.
033200     IF PA-TRAIT-STYLE(WS-TR-IDX) = 0
033300         GO TO 325-EXIT.
033400     CALL 'TRTLEN' USING PA-TRAIT-NAME(WS-TR-IDX), WS-NAME-LEN.
033500     MOVE PA-TRAIT-STYLE(WS-TR-IDX) TO WS-STYLE-X.
033600     IF WS-TRAIT-PTR > 1
033700         STRING " " DELIMITED BY SIZE
033800                INTO WP-TRAITS(PA-PLACEMENT)
033900                WITH POINTER WS-TRAIT-PTR.
034000     STRING PA-TRAIT-NAME(WS-TR-IDX)(1:WS-NAME-LEN)
034100                DELIMITED BY SIZE
034200            "_" DELIMITED BY SIZE
034300            WS-STYLE-X DELIMITED BY SIZE
034400            INTO WP-TRAITS(PA-PLACEMENT)
034500            WITH POINTER WS-TRAIT-PTR.
034600 325-EXIT.
034700     EXIT.
034800
034900 350-BUILD-PLACEMENT-TABLE.
035000     MOVE "350-BUILD-PLACEMENT-TABLE" TO PARA-NAME.
035100     PERFORM 920-READ-PARTICIPANT THRU 920-EXIT.
035200     PERFORM 300-PROCESS-PARTICIPANT THRU 300-EXIT.
035300 350-EXIT.
035400     EXIT.
035500
035600 360-WRITE-IN-PLACEMENT-ORDER.
035700     MOVE "360-WRITE-IN-PLACEMENT-ORDER" TO PARA-NAME.
035800     PERFORM 710-WRITE-PLACEMENT THRU 710-EXIT
035900         VARYING WS-PL-IDX FROM 1 BY 1
036000         UNTIL WS-PL-IDX > MH-PARTICIPANT-COUNT.
036100 360-EXIT.
036200     EXIT.
036300
036400 700-WRITE-DERIVED.
036500     MOVE "700-WRITE-DERIVED" TO PARA-NAME.
036600     WRITE DERIVED-OUT-FILE-REC FROM MATCH-DERIVED-REC.
036700 700-EXIT.
036800     EXIT.
036900
037000 710-WRITE-PLACEMENT.
037100     MOVE "710-WRITE-PLACEMENT" TO PARA-NAME.
037200     MOVE MD-MATCH-ID TO PD-MATCH-ID.
037300     MOVE WP-PLACEMENT(WS-PL-IDX) TO PD-PLACEMENT.
037400     MOVE WP-PUUID(WS-PL-IDX) TO PD-PUUID.
037500     MOVE WP-WIN-FLAG(WS-PL-IDX) TO PD-WIN-FLAG.
037600     MOVE WP-LEVEL(WS-PL-IDX) TO PD-LEVEL.
037700     MOVE WP-LAST-ROUND(WS-PL-IDX) TO PD-LAST-ROUND.
037800     MOVE WP-GOLD-LEFT(WS-PL-IDX) TO PD-GOLD-LEFT.
037900     MOVE WP-DAMAGE(WS-PL-IDX) TO PD-DAMAGE.
038000     MOVE WP-TIME-ELIM(WS-PL-IDX) TO PD-TIME-ELIM.
038100     MOVE WP-TRAITS(WS-PL-IDX) TO PD-TRAITS.
038200     WRITE PLACEMENT-OUT-FILE-REC FROM PLACEMENT-DETAIL-REC.
038300 710-EXIT.
038400     EXIT.
038500
038600 800-OPEN-FILES.
038700     MOVE "800-OPEN-FILES" TO PARA-NAME.
038800     OPEN INPUT MATCH-IN.
038900     OPEN OUTPUT DERIVED-OUT, PLACEMENT-OUT, SYSOUT.
039000 800-EXIT.
039100     EXIT.
039200
039300 850-CLOSE-FILES.
039400     MOVE "850-CLOSE-FILES" TO PARA-NAME.
039500     CLOSE MATCH-IN, DERIVED-OUT, PLACEMENT-OUT, SYSOUT.
039600 850-EXIT.
039700     EXIT.
039800
039900 900-READ-MATCHIN.
040000     READ MATCH-IN INTO MATCH-IN-REC
040100         AT END MOVE "N" TO MORE-DATA-SW
040200         GO TO 900-EXIT
040300     END-READ.
040400 900-EXIT.
040500     EXIT.
040600
040700 920-READ-PARTICIPANT.
040800     MOVE "920-READ-PARTICIPANT" TO PARA-NAME.
040900     READ MATCH-IN INTO MATCH-IN-REC
041000         AT END
041100             MOVE "N" TO MORE-DATA-SW
041200             MOVE "*** PREMATURE EOF - PARTICIPANT EXPECTED" TO
041300                  ABEND-REASON
041400             GO TO 1000-ABEND-RTN
041500     END-READ.
041600     IF NOT MI-PARTICIPANT-REC
041700         MOVE "*** EXPECTED PARTICIPANT RECORD, GOT OTHER" TO
041800              ABEND-REASON
041900         GO TO 1000-ABEND-RTN.
042000 920-EXIT.
042100     EXIT.
042200
042300 999-CLEANUP.
042400     MOVE "999-CLEANUP" TO PARA-NAME.
042500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
042600     DISPLAY "** MATCHES READ **".
042700     DISPLAY MATCHES-READ.
042800     DISPLAY "** MATCHES REJECTED **".
042900     DISPLAY MATCHES-REJECTED.
043000     DISPLAY "** PARTICIPANTS READ **".
043100     DISPLAY PARTICIPANTS-READ.
043200     DISPLAY "** WIN RECORDS **".
043300     DISPLAY WIN-RECORDS.
043400     DISPLAY "** LOSE RECORDS **".
043500     DISPLAY LOSE-RECORDS.
043600     DISPLAY "******** NORMAL END OF JOB MATPARSE ********".
043700 999-EXIT.
043800     EXIT.
043900
044000 1000-ABEND-RTN.
044100     WRITE SYSOUT-REC FROM ABEND-REC.
044200     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
044300     DISPLAY "*** ABNORMAL END OF JOB- MATPARSE ***" UPON CONSOLE.
044400     DIVIDE ZERO-VAL INTO ONE-VAL.
