000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  TRTLEN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/94.
000700 DATE-COMPILED. 03/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* TRTLEN - RETURNS THE TRIMMED (TRAILING-SPACE-STRIPPED)         *
001100*          LENGTH OF A 20-BYTE NAME FIELD.  CALLED BY MATPARSE   *
001200*          WHILE BUILDING THE ACTIVE-TRAIT STRING LIST AND BY    *
001300*          CHAMPAGG/ITEMAGG WHILE BUILDING COMBINATION KEYS, SO  *
001400*          ONE ROUTINE OWNS THE TRIM RULE INSTEAD OF THREE.      *
001500******************************************************************
001600* 03/14/94  JS   ORIGINAL CUT - ADAPTED FROM THE STRLTH UTILITY  *
001700*                 WE USE ON THE PATIENT SIDE, NARROWED TO A      *
001800*                 FIXED 20-BYTE FIELD SINCE THAT IS ALL THE      *
001900*                 TRAIT/CHOSEN NAME FIELDS EVER CARRY            *
002000* 06/30/97  RFW  CHANGED THE SCAN TO A STRAIGHT BACKWARD LOOP -  *
002100*                 THE REVERSE-THE-STRING TRICK WAS BLOWING UP    *
002200*                 ON LOW-VALUES FROM A BAD TAPE (TICKET DDS-1072) *
002300* 02/11/99  KLD  Y2K FOLLOW-UP - NO DATE FIELDS IN THIS ROUTINE,  *
002400*                 NOTHING TO FIX                                *
002500******************************************************************
002600
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER. IBM-390.
003000 OBJECT-COMPUTER. IBM-390.
003100 INPUT-OUTPUT SECTION.
003200
003300 DATA DIVISION.
003400 FILE SECTION.
003500
003600 WORKING-STORAGE SECTION.
003700 01  MISC-FIELDS.
003800     05  L                       PIC S9(4) COMP.
003900
004000 LINKAGE SECTION.
004100 01  TEXT1                       PIC X(20).
004200 01  RETURN-LTH                  PIC S9(4) COMP.
004300
004400 PROCEDURE DIVISION USING TEXT1, RETURN-LTH.
004500 000-TRTLEN-MAIN.
004600     MOVE 20 TO L.
004700     PERFORM 100-SCAN-BACKWARD THRU 100-EXIT
004800         UNTIL TEXT1(L:1) NOT = SPACE OR L = 1.
004900     MOVE L TO RETURN-LTH.
005000     GOBACK.
005100
005200 100-SCAN-BACKWARD.
005300     SUBTRACT 1 FROM L.
005400 100-EXIT.
005500     EXIT.
