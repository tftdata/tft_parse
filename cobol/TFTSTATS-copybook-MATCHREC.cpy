000100******************************************************************
000200* MATCHREC                                                       *
000300*        RECORD LAYOUT(S) FOR FILE   DDS0002.TFT.MATCHIN         *
000400*        ONE PHYSICAL RECORD LENGTH SERVES TWO LOGICAL LAYOUTS,  *
000500*        SELECTED BY THE 1-BYTE RECORD-TYPE PREFIX IN COLUMN 1:  *
000600*            'H' = MATCH-HEADER-REC   (ONE PER MATCH)            *
000700*            'P' = PARTICIPANT-REC    (MH-PARTICIPANT-COUNT      *
000800*                                      FOLLOWING EACH HEADER)    *
000900*        ACTION(REPLACE)  LANGUAGE(COBOL)                        *
001000* ... THIS IS THE RECORD-LAYOUT MEMO THAT MADE THE FOLLOWING    *
001100*     STATEMENTS, CARRIED OVER FROM THE OLD HEALTH-PLAN DCLGEN  *
001200*     SLOT WHEN THE MATCH-STATS WORK CAME OVER FROM DDS0002.    *
001300******************************************************************
001400* 06/19/95  JS   ORIGINAL CUT                                    *
001500* 11/03/99  RFW  WIDENED PA-TRAIT-ENTRY TABLE 10 TO 15 - CHROME  *
001600*                 SETS CAN CARRY MORE ACTIVE TRAITS (TICKET      *
001700*                 DDS-1188)                                     *
001800* 02/08/02  KLD  Y2K FOLLOW-UP - CONFIRMED MH-GAME-DATETIME IS   *
001900*                 CARRIED AS EPOCH MILLISECONDS, NOT A 2-DIGIT   *
002000*                 YEAR FIELD, SO NO CENTURY WINDOW NEEDED HERE   *
002100******************************************************************
002200 01  MATCH-IN-REC.
002300     05  MI-REC-TYPE             PIC X(01).
002400         88  MI-HEADER-REC       VALUE "H".
002500         88  MI-PARTICIPANT-REC  VALUE "P".
002600     05  FILLER                  PIC X(1099).
002700
002800******************************************************************
002900* MATCH-HEADER-REC REDEFINES MATCH-IN-REC - ONE PER MATCH        *
003000******************************************************************
003100 01  MATCH-HEADER-REC REDEFINES MATCH-IN-REC.
003200     05  MH-REC-TYPE             PIC X(01).
003300     05  MH-MATCH-ID             PIC X(20).
003400     05  MH-DATA-VERSION         PIC X(02).
003500     05  MH-GAME-DATETIME        PIC 9(13).
003600     05  MH-GAME-LENGTH          PIC 9(05)V9(02).
003700     05  MH-GAME-VERSION         PIC X(60).
003800     05  MH-QUEUE-ID             PIC 9(04).
003900         88  MH-RANKED-QUEUE     VALUE 1100.
004000     05  MH-SET-NUMBER           PIC 9(02).
004100     05  MH-PARTICIPANT-COUNT    PIC 9(02).
004200     05  FILLER                  PIC X(989).
004300
004400******************************************************************
004500* PARTICIPANT-REC REDEFINES MATCH-IN-REC - ONE PER PLAYER        *
004600* IN THE MATCH (MH-PARTICIPANT-COUNT OF THESE FOLLOW THE HEADER) *
004700******************************************************************
004800 01  PARTICIPANT-REC REDEFINES MATCH-IN-REC.
004900     05  PA-REC-TYPE             PIC X(01).
005000     05  PA-PUUID                PIC X(30).
005100     05  PA-PLACEMENT            PIC 9(01).
005200     05  PA-LEVEL                PIC 9(02).
005300     05  PA-LAST-ROUND           PIC 9(03).
005400     05  PA-GOLD-LEFT            PIC 9(03).
005500     05  PA-PLAYERS-ELIMINATED   PIC 9(01).
005600     05  PA-TIME-ELIMINATED      PIC 9(05)V9(02).
005700     05  PA-DAMAGE-TO-PLAYERS    PIC 9(04).
005800     05  PA-TRAIT-COUNT          PIC 9(02).
005900     05  PA-TRAIT-ENTRY OCCURS 15 TIMES.
006000         10  PA-TRAIT-NAME       PIC X(20).
006100         10  PA-TRAIT-NUM-UNITS  PIC 9(02).
006200         10  PA-TRAIT-STYLE      PIC 9(01).
006300             88  PA-TRAIT-NONE       VALUE 0.
006400             88  PA-TRAIT-ACTIVE     VALUES 1 THRU 4.
006500         10  PA-TRAIT-TIER-CUR   PIC 9(01).
006600         10  PA-TRAIT-TIER-TOT   PIC 9(01).
006700     05  PA-UNIT-COUNT           PIC 9(02).
006800     05  PA-UNIT-ENTRY OCCURS 12 TIMES.
006900         10  PA-UNIT-CHAR-ID     PIC X(20).
007000         10  PA-UNIT-CHOSEN      PIC X(20).
007100         10  PA-UNIT-RARITY      PIC 9(01).
007200         10  PA-UNIT-TIER        PIC 9(01).
007300         10  PA-UNIT-ITEM-CT     PIC 9(01).
007400         10  PA-UNIT-ITEM OCCURS 3 TIMES
007500                                 PIC 9(04).
007600     05  FILLER                  PIC X(009).
