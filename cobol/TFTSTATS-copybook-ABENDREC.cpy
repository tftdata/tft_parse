000100******************************************************************
000200* ABENDREC                                                       *
000300* SHOP-STANDARD ABEND DUMP RECORD, WRITTEN TO SYSOUT AHEAD OF    *
000400* THE DIVIDE-BY-ZERO ABEND TRICK SO THE OPERATOR HAS A REASON   *
000500* AND A PARAGRAPH NAME IN THE JOB LOG BEFORE THE S0C7 SHOWS UP. *
000600* COPY'D, UNCHANGED, BY MATPARSE / CHAMPAGG / ITEMAGG.          *
000700******************************************************************
000800* 04/11/94  JS   ORIGINAL CUT - LIFTED FROM THE PATIENT SYSTEM'S *
000900*                 OWN STANDARD ABEND RECORD                     *
001000* 09/02/98  RFW  ADDED EXPECTED-VAL/ACTUAL-VAL FOR BALANCING    *
001100*                 ABENDS (TICKET DDS-1140)                      *
001200******************************************************************
001300 01  ABEND-REC.
001400     05  FILLER                  PIC X(01) VALUE SPACE.
001500     05  ABEND-REASON            PIC X(60) VALUE SPACES.
001600     05  FILLER                  PIC X(01) VALUE SPACE.
001700     05  PARA-NAME               PIC X(30) VALUE SPACES.
001800     05  FILLER                  PIC X(01) VALUE SPACE.
001900     05  EXPECTED-VAL            PIC X(15) VALUE SPACES.
002000     05  FILLER                  PIC X(01) VALUE SPACE.
002100     05  ACTUAL-VAL              PIC X(15) VALUE SPACES.
002200     05  FILLER                  PIC X(06) VALUE SPACES.
002300
002400 77  ZERO-VAL                    PIC 9     COMP VALUE ZERO.
002500 77  ONE-VAL                     PIC 9     COMP VALUE 1.
