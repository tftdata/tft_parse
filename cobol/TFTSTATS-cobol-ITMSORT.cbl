000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  ITMSORT.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/21/94.
000700 DATE-COMPILED. 03/21/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000* ITMSORT - SORTS A UNIT'S UP-TO-3 EQUIPPED-ITEM SLOTS INTO       *
001100*           ASCENDING ORDER SO THE CALLING PROGRAM CAN BUILD A   *
001200*           CANONICAL COMBINATION KEY FROM THEM.  CALLED BY      *
001300*           CHAMPAGG AND ITEMAGG - ONE ROUTINE OWNS THE SORT     *
001400*           RULE INSTEAD OF TWO.                                *
001500******************************************************************
001600* 03/21/94  JS   ORIGINAL CUT - ADAPTED FROM THE CLCLBCST COST    *
001700*                 CALCULATOR WE USE ON THE PATIENT SIDE, SAME    *
001800*                 LINKAGE-RECORD-IN/RETURN-CODE-OUT SHAPE        *
001900* 07/08/97  RFW  CHANGED FROM A 2-COMPARE SWAP CHAIN TO A TRUE   *    070897RW
002000*                 3-PASS BUBBLE - THE OLD CHAIN MISSED THE CASE  *
002100*                 WHERE SLOT 3 WAS THE SMALLEST (TICKET DDS-1081) *
002200* 02/11/99  KLD  Y2K FOLLOW-UP - NO DATE FIELDS IN THIS ROUTINE,  *
002300*                 NOTHING TO FIX                                *
002400******************************************************************
002500
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SOURCE-COMPUTER. IBM-390.
002900 OBJECT-COMPUTER. IBM-390.
003000 INPUT-OUTPUT SECTION.
003100
003200 DATA DIVISION.
003300 FILE SECTION.
003400
003500 WORKING-STORAGE SECTION.
003600 01  MISC-FIELDS.
003700     05  SI-HOLD                 PIC 9(4) COMP.
003800
003900 LINKAGE SECTION.
004000 01  SORT-ITEMS-REC.
004100     05  SI-ITEM-1               PIC 9(4).
004200     05  SI-ITEM-2               PIC 9(4).
004300     05  SI-ITEM-3               PIC 9(4).
004400
004500 01  RETURN-CD                   PIC 9(4) COMP.
004600
004700 PROCEDURE DIVISION USING SORT-ITEMS-REC, RETURN-CD.
004800 000-ITMSORT-MAIN.
004900     IF SI-ITEM-1 > SI-ITEM-2
005000         MOVE SI-ITEM-1 TO SI-HOLD
005100         MOVE SI-ITEM-2 TO SI-ITEM-1
005200         MOVE SI-HOLD   TO SI-ITEM-2.
005300     IF SI-ITEM-2 > SI-ITEM-3
005400         MOVE SI-ITEM-2 TO SI-HOLD
005500         MOVE SI-ITEM-3 TO SI-ITEM-2
005600         MOVE SI-HOLD   TO SI-ITEM-3.
005700     IF SI-ITEM-1 > SI-ITEM-2
005800         MOVE SI-ITEM-1 TO SI-HOLD
005900         MOVE SI-ITEM-2 TO SI-ITEM-1
006000         MOVE SI-HOLD   TO SI-ITEM-2.
006100
006200     MOVE ZERO TO RETURN-CD.
006300     GOBACK.
